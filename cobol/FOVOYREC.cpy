000010******************************************************************
000020*    F O V O Y R E C  --  VOYAGE MASTER RECORD LAYOUT             *
000030*                                                                 *
000040*    ONE ENTRY PER SCHEDULED VOYAGE. VOY-MAX-CAPACITY-TEU IS      *
000050*    NORMALLY THE VESSEL'S OWN CAPACITY BUT IS CARRIED HERE SO    *
000060*    FOBOOKNG NEED NOT OPEN A VESSEL MASTER.                      *
000070*    THIS MEMBER IS A BARE FIELD LIST - COPY IT IN UNDER          *
000080*    WHICHEVER GOVERNING LEVEL THE CALLER NEEDS. FOBOOKNG         *
000090*    APPENDS ITS OWN VOY-LOADED-TEU RUNNING ACCUMULATOR AFTER     *
000100*    THE COPY - THAT FIELD IS WORKING-STORAGE ONLY AND IS NOT     *
000110*    PART OF THE VOYAGE-FILE RECORD ITSELF.                      *
000120******************************************************************
000130*    88/01  DWM   ORIGINAL LAYOUT - TICKET CCL-0162
000140*    99/02  DWM   Y2K - NO DATE FIELDS ON THIS RECORD, REVIEWED
000150*                 AND CLEARED - CCL-1301
000160*    24/07  RFT   VOY-BOOKING-OPEN-FLAG ADDED FOR AUTO-CUTOFF
000170*                 CONTROL (SEE FOBOOKNG 2260-CHECK-AUTO-CUTOFF)
000180*                 - CCL-4403
000190*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000200*                 FOBOOKNG CARRIED ITS OWN INLINE DUPLICATE OF
000210*                 THIS LAYOUT.  RELEVELED TO A BARE FIELD LIST
000220*                 SO FOBOOKNG CAN COPY IT IN DIRECTLY - CCL-4434
000230******************************************************************
000240     10  VOY-VOYAGE-ID             PIC 9(09).                     CCL4434
000250     10  VOY-VOYAGE-NUMBER         PIC X(12).                     CCL4434
000260     10  VOY-VESSEL-ID             PIC 9(09).                     CCL4434
000270     10  VOY-DEPARTURE-PORT        PIC X(05).                     CCL4434
000280     10  VOY-ARRIVAL-PORT          PIC X(05).                     CCL4434
000290     10  VOY-MAX-CAPACITY-TEU      PIC 9(06).                     CCL4434
000300     10  VOY-BOOKING-OPEN-FLAG     PIC X(01).                     CCL4403
000310         88  VOY-BOOKING-IS-OPEN       VALUE 'Y'.                 CCL4434
000320         88  VOY-BOOKING-IS-CLOSED     VALUE 'N'.                 CCL4403
000330     10  VOY-VOYAGE-STATUS         PIC X(10).                     CCL4434
000340         88  VOY-IS-SCHEDULED          VALUE 'SCHEDULED'.         CCL4434
000350         88  VOY-IS-CANCELLED          VALUE 'CANCELLED'.         CCL4434
000360     10  FILLER                    PIC X(13).                    CCL4434
