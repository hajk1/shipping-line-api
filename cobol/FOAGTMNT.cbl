000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FOAGTMNT.
000030 AUTHOR.         D. MARLOWE.
000040 INSTALLATION.   CONTINENTAL CONTAINER LINE - BOOKING AND RATING DP.
000050 DATE-WRITTEN.   04/1987.
000060 DATE-COMPILED.
000070 SECURITY.       CCL INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SOURCE-COMPUTER. IBM-3090.
000110 OBJECT-COMPUTER. IBM-3090.
000120 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000130                  UPSI-0 IS FOAGTMNT-REMOVE-SWITCH.
000140 INPUT-OUTPUT SECTION.
000150 FILE-CONTROL.
000160     SELECT AGTFILE ASSIGN TO AGTFILE.
000170     SELECT AGTTRAN ASSIGN TO AGTTRAN.
000180     SELECT AGTRPT  ASSIGN TO AGTRPT.
000190 DATA DIVISION.
000200 FILE SECTION.
000210 FD  AGTFILE
000220     RECORDING MODE IS F
000230     BLOCK CONTAINS 0 RECORDS.
000240 01  AGT-FILE-REC.                                                CCL4434
000245     COPY FOAGTREC.                                               CCL4434
000250 FD  AGTTRAN
000260     RECORDING MODE IS F
000270     BLOCK CONTAINS 0 RECORDS.
000280 01  AGT-TRAN-REC               PIC X(160).
000290 FD  AGTRPT
000300     RECORDING MODE IS F
000310     BLOCK CONTAINS 0 RECORDS.
000320 01  AGT-RPT-REC                PIC X(200).
000330******************************************************************
000340*                                                                *
000350*A    ABSTRACT..                                                 *
000360*  MAINTAINS THE CCL BOOKING AGENT ROSTER (AGTFILE). READS        *
000370*  AGTTRAN, A FUNCTION-CODED TRANSACTION FILE CARRYING ONE OF     *
000380*  FOUR REQUESTS PER RECORD - CREATE(C), LIST(L), GET(G) OR       *
000390*  PARTIAL UPDATE(U) - AND EITHER ADDS/CHANGES AN ENTRY IN THE    *
000400*  ROSTER OR WRITES MATCHING ENTRIES TO AGTRPT.  AGTFILE HAS NO   *
000410*  ISAM/VSAM ACCESS ON THIS TOOLCHAIN SO THE WHOLE ROSTER IS      *
000420*  LOADED TO A TABLE AT START AND REWRITTEN WHOLE AT END.         *
000430*                                                                 *
000440*J    JCL..                                                       *
000450*                                                                 *
000460* //FOAGTMNT EXEC PGM=FOAGTMNT                                    *
000470* //SYSOUT   DD SYSOUT=*                                          *
000480* //AGTFILE  DD DSN=CCL.PROD.FO.AGTFILE,DISP=(MOD,CATLG,CATLG),   *
000490* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                 *
000500* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                *
000510* //AGTTRAN  DD DSN=CCL.PROD.FO.AGTTRAN,DISP=SHR                  *
000520* //AGTRPT   DD SYSOUT=*,                                         *
000530* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                *
000540* //*                                                             *
000550*                                                                 *
000560*P    ENTRY PARAMETERS..                                          *
000570*     NONE.                                                       *
000580*                                                                 *
000590*E    ERRORS DETECTED BY THIS ELEMENT..                           *
000600*     I/O ERROR ON FILES.                                         *
000610*     AGTTRAN RECORD WITH UNRECOGNIZED FUNCTION CODE.              *
000620*     CREATE RECORD FAILING NAME/EMAIL/COMMISSION EDITS.          *
000630*     GET OR UPDATE RECORD CITING AN AGENT-ID NOT ON FILE.        *
000640*                                                                 *
000650*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
000660*                                                                 *
000670*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                     *
000680*                                                                 *
000690*U    USER CONSTANTS AND TABLES REFERENCED..                      *
000700*     FOPARMS  ---- FO-MAX-TABLE-ENTRIES (TABLE SIZE)             *
000710*                                                                 *
000720*H    CHANGE HISTORY..                                             *
000730*     87/04  DWM   ORIGINAL PROGRAM - TICKET CCL-0114             *
000740*     88/09  DWM   ADDED GET-BY-ID FUNCTION CODE 'G' - CCL-0201   *
000750*     91/02  DWM   PARTIAL UPDATE (FUNCTION 'U') ADDED, ONLY      *
000760*                  COMMISSION-PCT AND ACTIVE-FLAG MAY BE          *
000770*                  CHANGED - CCL-0288                             *
000780*     95/06  SAH   REJECT COUNTER SEPARATED FROM PROCESSED        *
000790*                  COUNTER ON THE EOJ DISPLAY - CCL-0512          *
000800*     98/11  DWM   Y2K - AGT-CREATED-AT/AGT-UPDATED-AT WIDENED    *
000810*                  TO FULL ISO-8601 STRINGS, WS-CURR-CONV-CC      *
000820*                  NO LONGER HARD-CODED - CCL-1277                *
000830*     24/06  RFT   LIST FUNCTION SPLIT INTO FOUR FILTER PATHS     *
000840*                  (TYPE+ACTIVE, TYPE ONLY, ACTIVE ONLY, NONE)    *
000850*                  TO MATCH THE FOUR QUERY PATHS CARRIED OVER     *
000860*                  FROM THE ONLINE ROSTER SCREEN - CCL-4401       *
000870*     24/09  LPK   MOVED TABLE-SIZE CONSTANT OUT TO FOPARMS SO    *
000880*                  FOBOOKNG/FOAGTMNT SHARE ONE VALUE - CCL-4430   *
000890*     26/08  RFT   EMAIL SHAPE CHECK WAS ONLY COUNTING THE '@' -  *
000900*                  IT NEVER LOOKED FOR A '.' IN THE DOMAIN PART   *
000910*                  LIKE THE BANNER ABOVE 2212 ALWAYS CLAIMED -    *
000920*                  ADDED THE UNSTRING/INSPECT CHECK - CCL-4432    *
000930*                                                                 *
000940******************************************************************
000950     EJECT
000960 WORKING-STORAGE SECTION.
000970 01  FILLER PIC X(32)
000980     VALUE 'FOAGTMNT WORKING STORAGE BEGINS'.
000990******************************************************************
001000*                         DATA AREAS                              *
001010******************************************************************
001020     COPY FOPARMS.
001030     EJECT
001040******************************************************************
001050*                     READ ONLY CONSTANTS                         *
001060******************************************************************
001070 01  READ-ONLY-WORK-AREA.
001080     05  BINARY1                COMP PIC S9(04) VALUE +1.
001090     05  WS-DUMMY               PIC X VALUE SPACE.
001100     05  MISC-CONSTANTS.
001110         10  WS-SEP-VALUES      PIC S9(13) COMP-3
001120                                VALUE +0000000000005.
001130         10  WS-SEP-TABLE REDEFINES WS-SEP-VALUES.
001140             15  FILLER         PIC X(6).
001150             15  SEP-BYTE       PIC X.
001160     05  WS-TABLE-SIZE-AREA     COMP PIC S9(8) VALUE +4000.
001170     05  FILLER REDEFINES WS-TABLE-SIZE-AREA.
001180         10  FILLER             PIC X(2).
001190         10  WS-TABLE-SIZE-CHK  COMP PIC 9(4).
001200* SWITCHES AREA
001210     05  END-OF-TRAN-INDICATOR  PIC X(1).
001220         88  END-OF-TRAN            VALUE 'Y'.
001230     05  TRAN-VALID-IND         PIC X(1).
001240         88  TRAN-IS-VALID          VALUE 'Y'.
001250         88  TRAN-IS-INVALID        VALUE 'N'.
001260     05  AGT-FOUND-IND          PIC X(1).
001270         88  AGT-FOUND              VALUE 'Y'.
001280         88  AGT-NOT-FOUND          VALUE 'N'.
001290* I-O READ ONLY DATA
001300     05  AGTFILE-STATUS         PIC X(02).
001310         88  AGTFILE-OK             VALUE '00'.
001320         88  AGTFILE-EOF            VALUE '10'.
001330     05  AGTTRAN-STATUS         PIC X(02).
001340         88  AGTTRAN-OK             VALUE '00'.
001350         88  AGTTRAN-EOF            VALUE '10'.
001360     05  AGTRPT-STATUS          PIC X(02).
001370         88  AGTRPT-OK              VALUE '00'.
001380     EJECT
001390******************************************************************
001400*                V A R I A B L E   D A T A   A R E A S            *
001410******************************************************************
001420 01  VARIABLE-WORK-AREA.
001430     05  WS-NEXT-AGENT-ID       PIC 9(09) COMP-3 VALUE 1.
001440     05  WS-SUB                 PIC S9(04) COMP-3 VALUE 0.
001450     05  WS-ERROR-MSG           PIC X(60).
001460* DATE/TIME AREA - BUILDS THE ISO-8601 AUDIT TIMESTAMP
001470     05  WS-CURR-DATE-YYYYMMDD  PIC 9(08).
001480     05  WS-CURR-DATE-PARTS REDEFINES WS-CURR-DATE-YYYYMMDD.
001490         10  WS-CURR-CCYY       PIC 9(04).
001500         10  WS-CURR-MM         PIC 9(02).
001510         10  WS-CURR-DD         PIC 9(02).
001520     05  WS-CURR-TIME-HHMMSSCC  PIC 9(08).
001530     05  WS-CURR-TIME-PARTS REDEFINES WS-CURR-TIME-HHMMSSCC.
001540         10  WS-CURR-HH         PIC 9(02).
001550         10  WS-CURR-MI         PIC 9(02).
001560         10  WS-CURR-SS         PIC 9(02).
001570         10  WS-CURR-CC         PIC 9(02).
001580     05  WS-CURR-TIMESTAMP      PIC X(26).
001590* COUNTERS
001600     05  WS-WORK-COUNTERS.
001610         10  WS-TRAN-READ-CNTR      PIC S9(9) COMP-3 VALUE 0.
001620         10  WS-AGT-CREATED-CNTR    PIC S9(9) COMP-3 VALUE 0.
001630         10  WS-AGT-LISTED-CNTR     PIC S9(9) COMP-3 VALUE 0.
001640         10  WS-AGT-UPDATED-CNTR    PIC S9(9) COMP-3 VALUE 0.
001650         10  WS-TRAN-REJECT-CNTR    PIC S9(9) COMP-3 VALUE 0.
001660     05  WS-EMAIL-USER-PART         PIC X(60).                    CCL4432
001670     05  WS-EMAIL-DOMAIN-PART       PIC X(60).                    CCL4432
001680     05  WS-DOT-CNT                 PIC S9(04) COMP-3 VALUE 0.    CCL4432
001690     05  FILLER                     PIC X(04).
001700     EJECT
001710******************************************************************
001720*                 AGENT TRANSACTION RECORD                        *
001730******************************************************************
001740 01  AGT-TRAN-RECORD.
001750     05  TRAN-FUNCTION-CODE         PIC X(01).
001760         88  TRAN-IS-CREATE             VALUE 'C'.
001770         88  TRAN-IS-LIST               VALUE 'L'.
001780         88  TRAN-IS-GET                VALUE 'G'.
001790         88  TRAN-IS-UPDATE             VALUE 'U'.
001800     05  TRAN-AGENT-ID              PIC 9(09).
001810     05  TRAN-AGENT-NAME            PIC X(60).
001820     05  TRAN-AGENT-EMAIL           PIC X(60).
001830     05  TRAN-COMMISSION-PCT        PIC S9(3)V99.
001840     05  TRAN-AGENT-TYPE            PIC X(08).
001850     05  TRAN-ACTIVE-FLAG           PIC X(01).
001860     05  TRAN-COMMISSION-PRESENT    PIC X(01).
001870         88  TRAN-COMMISSION-IS-PRESENT VALUE 'Y'.
001880     05  TRAN-ACTIVE-PRESENT        PIC X(01).
001890         88  TRAN-ACTIVE-IS-PRESENT     VALUE 'Y'.
001900     05  TRAN-FILTER-TYPE           PIC X(08).
001910     05  TRAN-FILTER-TYPE-PRESENT   PIC X(01).
001920         88  TRAN-FILTER-TYPE-IS-ON      VALUE 'Y'.
001930     05  TRAN-FILTER-ACTIVE         PIC X(01).
001940     05  TRAN-FILTER-ACTIVE-PRESENT PIC X(01).
001950         88  TRAN-FILTER-ACTIVE-IS-ON    VALUE 'Y'.
001960     05  FILLER                     PIC X(03).
001970     EJECT
001980******************************************************************
001990*                  AGENT REPORT/LISTING RECORD                    *
002000******************************************************************
002010 01  AGT-RPT-RECORD.
002020     05  RPT-AGENT-ID               PIC 9(09).
002030     05  FILLER                     PIC X(01).
002040     05  RPT-AGENT-NAME             PIC X(60).
002050     05  FILLER                     PIC X(01).
002060     05  RPT-AGENT-EMAIL            PIC X(60).
002070     05  FILLER                     PIC X(01).
002080     05  RPT-COMMISSION-PCT         PIC ZZ9.99.
002090     05  FILLER                     PIC X(01).
002100     05  RPT-AGENT-TYPE             PIC X(08).
002110     05  FILLER                     PIC X(01).
002120     05  RPT-ACTIVE-FLAG            PIC X(01).
002130     05  FILLER                     PIC X(01).
002140     05  RPT-MESSAGE                PIC X(40).
002150     05  FILLER                     PIC X(10).
002160     EJECT
002170******************************************************************
002180*                    AGENT MASTER TABLE                           *
002190******************************************************************
002200 01  AGT-TABLE-CONTROL.
002210     05  AGT-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002220     05  AGT-TABLE OCCURS 1 TO 4000 TIMES
002230             DEPENDING ON AGT-TABLE-COUNT
002240             ASCENDING KEY IS AGT-AGENT-ID
002250             INDEXED BY AGT-IDX.
002255         COPY FOAGTREC.                                           CCL4434
002390     EJECT
002400 01  FILLER PIC X(32)
002410     VALUE 'FOAGTMNT WORKING STORAGE ENDS  '.
002420 LINKAGE SECTION.
002430     EJECT
002440******************************************************************
002450*                        PROCEDURE DIVISION                       *
002460******************************************************************
002470 PROCEDURE DIVISION.
002480*----------------------------------------------------------------------*
002490*  CONTROL PROCESS                                                      *
002500*----------------------------------------------------------------------*
002510 0000-CONTROL-PROCESS.
002520*    INVOKE 1000-INITIALIZATION
002530     PERFORM 1000-INITIALIZATION
002540         THRU 1099-INITIALIZATION-EXIT.
002550*    INVOKE 2000-MAIN-PROCESS
002560     PERFORM 2000-MAIN-PROCESS
002570         THRU 2099-MAIN-PROCESS-EXIT
002580         UNTIL END-OF-TRAN.
002590*    INVOKE EOJ9000-CLOSE-FILES
002600     PERFORM EOJ9000-CLOSE-FILES
002610         THRU EOJ9999-EXIT.
002620     GOBACK.
002630     EJECT
002640******************************************************************
002650*                         INITIALIZATION                          *
002660******************************************************************
002670 1000-INITIALIZATION.
002680*    CLEAR VARIABLE-WORK-AREA BEFORE REUSE
002690     INITIALIZE VARIABLE-WORK-AREA
002700*    CLEAR WS-WORK-COUNTERS BEFORE REUSE
002710     INITIALIZE WS-WORK-COUNTERS
002720*    CARRY 'N' INTO END-OF-TRAN-INDICATOR
002730     MOVE 'N' TO END-OF-TRAN-INDICATOR
002740     ACCEPT WS-CURR-DATE-YYYYMMDD FROM DATE YYYYMMDD
002750     ACCEPT WS-CURR-TIME-HHMMSSCC FROM TIME
002760*    BUILD UP A DISPLAY FIELD BY CONCATENATION
002770     STRING WS-CURR-CCYY '-' WS-CURR-MM '-' WS-CURR-DD 'T'
002780             WS-CURR-HH ':' WS-CURR-MI ':' WS-CURR-SS '.'
002790             WS-CURR-CC '000'
002800             DELIMITED BY SIZE INTO WS-CURR-TIMESTAMP
002810*    INVOKE 1100-OPEN-FILES
002820     PERFORM 1100-OPEN-FILES
002830         THRU 1199-OPEN-FILES-EXIT
002840*    INVOKE 1200-LOAD-AGENT-TABLE
002850     PERFORM 1200-LOAD-AGENT-TABLE
002860         THRU 1299-LOAD-AGENT-TABLE-EXIT
002870     .
002880 1099-INITIALIZATION-EXIT.
002890     EXIT.
002900     EJECT
002910******************************************************************
002920*                         OPEN ALL FILES                          *
002930******************************************************************
002940 1100-OPEN-FILES.
002950*    OPEN THE FILE SET FOR THIS RUN
002960     OPEN INPUT AGTFILE.
002970*    BRANCH WHEN AGTFILE-STATUS NOT = '00' AND NOT = '05'
002980     IF AGTFILE-STATUS NOT = '00' AND NOT = '05'
002990*        LOG A LINE TO THE OPERATOR CONSOLE
003000         DISPLAY 'FOAGTMNT - ERROR OPENING AGTFILE: '
003010                 AGTFILE-STATUS
003020*        INVOKE EOJ9900-ABEND
003030         PERFORM EOJ9900-ABEND
003040     END-IF.
003050*    OPEN THE FILE SET FOR THIS RUN
003060     OPEN INPUT AGTTRAN.
003070*    BRANCH WHEN AGTTRAN-STATUS NOT = '00'
003080     IF AGTTRAN-STATUS NOT = '00'
003090*        LOG A LINE TO THE OPERATOR CONSOLE
003100         DISPLAY 'FOAGTMNT - ERROR OPENING AGTTRAN: '
003110                 AGTTRAN-STATUS
003120*        INVOKE EOJ9900-ABEND
003130         PERFORM EOJ9900-ABEND
003140     END-IF.
003150*    OPEN THE FILE SET FOR THIS RUN
003160     OPEN OUTPUT AGTRPT.
003170*    BRANCH WHEN AGTRPT-STATUS NOT = '00'
003180     IF AGTRPT-STATUS NOT = '00'
003190*        LOG A LINE TO THE OPERATOR CONSOLE
003200         DISPLAY 'FOAGTMNT - ERROR OPENING AGTRPT: '
003210                 AGTRPT-STATUS
003220*        INVOKE EOJ9900-ABEND
003230         PERFORM EOJ9900-ABEND
003240     END-IF.
003250 1199-OPEN-FILES-EXIT.
003260     EXIT.
003270     EJECT
003280******************************************************************
003290*              LOAD EXISTING ROSTER INTO WORKING TABLE            *
003300******************************************************************
003310 1200-LOAD-AGENT-TABLE.
003320*    BRANCH WHEN AGTFILE-EOF
003330     IF AGTFILE-EOF
003340*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
003350         GO TO 1299-LOAD-AGENT-TABLE-EXIT
003360     END-IF.
003370*    PRIME/ADVANCE THE AGTFILE READ
003380     READ AGTFILE
003390*        HANDLE END OF FILE
003400         AT END SET AGTFILE-EOF TO TRUE
003410     END-READ.
003420*    INVOKE 1210-ACCEPT-AGENT-RECORD
003430     PERFORM 1210-ACCEPT-AGENT-RECORD
003440         THRU 1210-ACCEPT-AGENT-RECORD-EXIT
003450         UNTIL AGTFILE-EOF.
003460*    CLOSE OUT THE FILE SET
003470     CLOSE AGTFILE.
003480*    BRANCH WHEN AGT-TABLE-COUNT > 0
003490     IF AGT-TABLE-COUNT > 0
003500*        WORK THE ARITHMETIC FOR WS-NEXT-AGENT-ID
003510         COMPUTE WS-NEXT-AGENT-ID =
003520             AGT-AGENT-ID(AGT-TABLE-COUNT) + 1
003530     ELSE
003540*        CARRY 1 INTO WS-NEXT-AGENT-ID
003550         MOVE 1 TO WS-NEXT-AGENT-ID
003560     END-IF.
003570 1299-LOAD-AGENT-TABLE-EXIT.
003580     EXIT.
003590     EJECT
003600******************************************************************
003610*              ACCEPT ONE ROSTER RECORD INTO THE TABLE             *
003620******************************************************************
003630 1210-ACCEPT-AGENT-RECORD.
003640*    BUMP AGT-TABLE-COUNT
003650     ADD 1 TO AGT-TABLE-COUNT.
003660*    CARRY AGT-FILE-REC INTO AGT-TABLE(AGT-TABLE-COUNT)
003670     MOVE AGT-FILE-REC TO AGT-TABLE(AGT-TABLE-COUNT).
003680*    PRIME/ADVANCE THE AGTFILE READ
003690     READ AGTFILE
003700*        HANDLE END OF FILE
003710         AT END SET AGTFILE-EOF TO TRUE
003720     END-READ.
003730 1210-ACCEPT-AGENT-RECORD-EXIT.
003740     EXIT.
003750     EJECT
003760******************************************************************
003770*                        MAIN PROCESS                             *
003780******************************************************************
003790 2000-MAIN-PROCESS.
003800*    INVOKE 2100-READ-TRAN
003810     PERFORM 2100-READ-TRAN
003820         THRU 2199-READ-TRAN-EXIT.
003830*    BRANCH WHEN NOT END-OF-TRAN
003840     IF NOT END-OF-TRAN
003850*        INVOKE 2200-PROCESS-TRAN
003860         PERFORM 2200-PROCESS-TRAN
003870             THRU 2299-PROCESS-TRAN-EXIT
003880     END-IF.
003890 2099-MAIN-PROCESS-EXIT.
003900     EXIT.
003910     EJECT
003920******************************************************************
003930*                      READ NEXT TRANSACTION                      *
003940******************************************************************
003950 2100-READ-TRAN.
003960*    PRIME/ADVANCE THE AGTTRAN READ
003970     READ AGTTRAN INTO AGT-TRAN-RECORD
003980*        HANDLE END OF FILE
003990         AT END SET END-OF-TRAN TO TRUE
004000     END-READ.
004010*    BRANCH WHEN NOT END-OF-TRAN
004020     IF NOT END-OF-TRAN
004030*        BUMP WS-TRAN-READ-CNTR
004040         ADD 1 TO WS-TRAN-READ-CNTR
004050     END-IF.
004060 2199-READ-TRAN-EXIT.
004070     EXIT.
004080     EJECT
004090******************************************************************
004100*                     PROCESS ONE TRANSACTION                     *
004110******************************************************************
004120 2200-PROCESS-TRAN.
004130*    FAN OUT ON THE CONDITION BELOW
004140     EVALUATE TRUE
004150*        CASE: TRAN-IS-CREATE
004160         WHEN TRAN-IS-CREATE
004170*        INVOKE 2210-PROCESS-CREATE-TRAN
004180             PERFORM 2210-PROCESS-CREATE-TRAN
004190                 THRU 2219-PROCESS-CREATE-TRAN-EXIT
004200*        CASE: TRAN-IS-LIST
004210         WHEN TRAN-IS-LIST
004220*        INVOKE 2300-PROCESS-LIST-TRAN
004230             PERFORM 2300-PROCESS-LIST-TRAN
004240                 THRU 2399-PROCESS-LIST-TRAN-EXIT
004250*        CASE: TRAN-IS-GET
004260         WHEN TRAN-IS-GET
004270*        INVOKE 2400-PROCESS-GET-TRAN
004280             PERFORM 2400-PROCESS-GET-TRAN
004290                 THRU 2499-PROCESS-GET-TRAN-EXIT
004300*        CASE: TRAN-IS-UPDATE
004310         WHEN TRAN-IS-UPDATE
004320*        INVOKE 2500-PROCESS-UPDATE-TRAN
004330             PERFORM 2500-PROCESS-UPDATE-TRAN
004340                 THRU 2599-PROCESS-UPDATE-TRAN-EXIT
004350*        CASE: OTHER
004360         WHEN OTHER
004370*        LOG A LINE TO THE OPERATOR CONSOLE
004380             DISPLAY 'FOAGTMNT - UNRECOGNIZED FUNCTION CODE: '
004390                     TRAN-FUNCTION-CODE
004400*        BUMP WS-TRAN-REJECT-CNTR
004410             ADD 1 TO WS-TRAN-REJECT-CNTR
004420     END-EVALUATE.
004430 2299-PROCESS-TRAN-EXIT.
004440     EXIT.
004450     EJECT
004460******************************************************************
004470*             CREATE - ADD A NEW AGENT TO THE ROSTER              *
004480******************************************************************
004490 2210-PROCESS-CREATE-TRAN.
004500*    INVOKE 2211-VALIDATE-CREATE-FIELDS
004510     PERFORM 2211-VALIDATE-CREATE-FIELDS
004520         THRU 2211-VALIDATE-CREATE-FIELDS-EXIT.
004530*    BRANCH WHEN TRAN-IS-INVALID
004540     IF TRAN-IS-INVALID
004550*        BUMP WS-TRAN-REJECT-CNTR
004560         ADD 1 TO WS-TRAN-REJECT-CNTR
004570*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
004580         GO TO 2219-PROCESS-CREATE-TRAN-EXIT
004590     END-IF.
004600*    BUMP AGT-TABLE-COUNT
004610     ADD 1 TO AGT-TABLE-COUNT.
004620*    CARRY WS-NEXT-AGENT-ID INTO AGT-AGENT-ID(AGT-TABLE-COUNT)
004630     MOVE WS-NEXT-AGENT-ID       TO AGT-AGENT-ID(AGT-TABLE-COUNT).
004640*    CARRY TRAN-AGENT-NAME INTO AGT-AGENT-NAME(AGT-TABLE-COUNT)
004650     MOVE TRAN-AGENT-NAME        TO AGT-AGENT-NAME(AGT-TABLE-COUNT).
004660*    CARRY TRAN-AGENT-EMAIL INTO AGT-AGENT-EMAIL(AGT-TABLE-COUNT)
004670     MOVE TRAN-AGENT-EMAIL       TO AGT-AGENT-EMAIL(AGT-TABLE-COUNT).
004680*    CARRY TRAN-COMMISSION-PCT INTO AGT-COMMISSION-PCT(AGT-TABLE-COUNT)
004690     MOVE TRAN-COMMISSION-PCT    TO
004700         AGT-COMMISSION-PCT(AGT-TABLE-COUNT).
004710*    CARRY TRAN-AGENT-TYPE INTO AGT-AGENT-TYPE(AGT-TABLE-COUNT)
004720     MOVE TRAN-AGENT-TYPE        TO AGT-AGENT-TYPE(AGT-TABLE-COUNT).
004730*    CARRY 'Y' INTO AGT-ACTIVE-FLAG(AGT-TABLE-COUNT)
004740     MOVE 'Y'                    TO AGT-ACTIVE-FLAG(AGT-TABLE-COUNT).
004750*    CARRY WS-CURR-TIMESTAMP INTO AGT-CREATED-AT(AGT-TABLE-COUNT)
004760     MOVE WS-CURR-TIMESTAMP      TO AGT-CREATED-AT(AGT-TABLE-COUNT).
004770*    CARRY WS-CURR-TIMESTAMP INTO AGT-UPDATED-AT(AGT-TABLE-COUNT)
004780     MOVE WS-CURR-TIMESTAMP      TO AGT-UPDATED-AT(AGT-TABLE-COUNT).
004790*    BUMP WS-NEXT-AGENT-ID
004800     ADD 1 TO WS-NEXT-AGENT-ID.
004810*    BUMP WS-AGT-CREATED-CNTR
004820     ADD 1 TO WS-AGT-CREATED-CNTR.
004830 2219-PROCESS-CREATE-TRAN-EXIT.
004840     EXIT.
004850     EJECT
004860******************************************************************
004870*                  VALIDATE CREATE FIELDS                         *
004880******************************************************************
004890 2211-VALIDATE-CREATE-FIELDS.
004900*    FLIP TRAN-IS-VALID
004910     SET TRAN-IS-VALID TO TRUE.
004920*    BRANCH WHEN TRAN-AGENT-NAME = SPACES
004930     IF TRAN-AGENT-NAME = SPACES
004940*        FLIP TRAN-IS-INVALID
004950         SET TRAN-IS-INVALID TO TRUE
004960*        CARRY A FIELD FORWARD
004970         MOVE 'AGENT NAME REQUIRED' TO WS-ERROR-MSG
004980*        LOG A LINE TO THE OPERATOR CONSOLE
004990         DISPLAY 'FOAGTMNT - REJECT: ' WS-ERROR-MSG
005000     END-IF.
005010*    BRANCH WHEN TRAN-AGENT-EMAIL = SPACES
005020     IF TRAN-AGENT-EMAIL = SPACES
005030*        FLIP TRAN-IS-INVALID
005040         SET TRAN-IS-INVALID TO TRUE
005050*        CARRY A FIELD FORWARD
005060         MOVE 'AGENT EMAIL REQUIRED' TO WS-ERROR-MSG
005070*        LOG A LINE TO THE OPERATOR CONSOLE
005080         DISPLAY 'FOAGTMNT - REJECT: ' WS-ERROR-MSG
005090     ELSE
005100*        INVOKE 2212-CHECK-EMAIL-SHAPE
005110         PERFORM 2212-CHECK-EMAIL-SHAPE
005120             THRU 2212-CHECK-EMAIL-SHAPE-EXIT
005130     END-IF.
005140*    BRANCH WHEN TRAN-COMMISSION-PCT < 0 OR TRAN-COMMISSION-PCT > 100
005150     IF TRAN-COMMISSION-PCT < 0 OR TRAN-COMMISSION-PCT > 100
005160*        FLIP TRAN-IS-INVALID
005170         SET TRAN-IS-INVALID TO TRUE
005180*        CARRY A FIELD FORWARD
005190         MOVE 'COMMISSION PCT OUT OF RANGE 0-100' TO WS-ERROR-MSG
005200*        LOG A LINE TO THE OPERATOR CONSOLE
005210         DISPLAY 'FOAGTMNT - REJECT: ' WS-ERROR-MSG
005220     END-IF.
005230 2211-VALIDATE-CREATE-FIELDS-EXIT.
005240     EXIT.
005250     EJECT
005260******************************************************************
005270*            CHECK EMAIL CONTAINS '@' AND A '.' AFTER IT          *
005280******************************************************************
005290 2212-CHECK-EMAIL-SHAPE.
005300*    CARRY 0 INTO WS-SUB
005310     MOVE 0 TO WS-SUB.
005320*    TALLY/SCAN THE FIELD'S CONTENTS
005330     INSPECT TRAN-AGENT-EMAIL TALLYING WS-SUB
005340         FOR ALL '@'.
005350*    BRANCH WHEN WS-SUB NOT = 1
005360     IF WS-SUB NOT = 1
005370*        FLIP TRAN-IS-INVALID
005380         SET TRAN-IS-INVALID TO TRUE
005390*        CARRY A FIELD FORWARD
005400         MOVE 'AGENT EMAIL NOT VALID SHAPE' TO WS-ERROR-MSG
005410*        LOG A LINE TO THE OPERATOR CONSOLE
005420         DISPLAY 'FOAGTMNT - REJECT: ' WS-ERROR-MSG
005430*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
005440         GO TO 2212-CHECK-EMAIL-SHAPE-EXIT                       CCL4432
005450     END-IF.
005460*    CARRY SPACES INTO WS-EMAIL-USER-PART
005470     MOVE SPACES TO WS-EMAIL-USER-PART WS-EMAIL-DOMAIN-PART.      CCL4432
005480*    SPLIT THE FIELD ON ITS DELIMITER
005490     UNSTRING TRAN-AGENT-EMAIL DELIMITED BY '@'                   CCL4432
005500         INTO WS-EMAIL-USER-PART WS-EMAIL-DOMAIN-PART.            CCL4432
005510*    CARRY 0 INTO WS-DOT-CNT
005520     MOVE 0 TO WS-DOT-CNT.                                        CCL4432
005530*    TALLY/SCAN THE FIELD'S CONTENTS
005540     INSPECT WS-EMAIL-DOMAIN-PART TALLYING WS-DOT-CNT             CCL4432
005550         FOR ALL '.'.                                             CCL4432
005560*    BRANCH WHEN WS-DOT-CNT = 0 OR WS-EMAIL-DOMAIN-PART = SPACES        
005570     IF WS-DOT-CNT = 0 OR WS-EMAIL-DOMAIN-PART = SPACES           CCL4432
005580*        FLIP TRAN-IS-INVALID
005590         SET TRAN-IS-INVALID TO TRUE                              CCL4432
005600*        CARRY A FIELD FORWARD
005610         MOVE 'AGENT EMAIL NOT VALID SHAPE' TO WS-ERROR-MSG       CCL4432
005620*        LOG A LINE TO THE OPERATOR CONSOLE
005630         DISPLAY 'FOAGTMNT - REJECT: ' WS-ERROR-MSG               CCL4432
005640     END-IF.                                                      CCL4432
005650 2212-CHECK-EMAIL-SHAPE-EXIT.
005660     EXIT.
005670     EJECT
005680******************************************************************
005690*         LIST - FOUR FILTER PATHS OVER THE AGENT TABLE           *
005700******************************************************************
005710 2300-PROCESS-LIST-TRAN.
005720*    FAN OUT ON THE CONDITION BELOW
005730     EVALUATE TRUE
005740*        CASE: TRAN-FILTER-TYPE-IS-ON AND TRAN-FILTER-ACTIVE-IS-ON
005750         WHEN TRAN-FILTER-TYPE-IS-ON AND TRAN-FILTER-ACTIVE-IS-ON
005760*        INVOKE 2310-LIST-BY-TYPE-AND-ACTIVE
005770             PERFORM 2310-LIST-BY-TYPE-AND-ACTIVE
005780                 THRU 2310-LIST-BY-TYPE-AND-ACTIVE-EXIT
005790*        CASE: TRAN-FILTER-TYPE-IS-ON
005800         WHEN TRAN-FILTER-TYPE-IS-ON
005810*        INVOKE 2320-LIST-BY-TYPE-ONLY
005820             PERFORM 2320-LIST-BY-TYPE-ONLY
005830                 THRU 2320-LIST-BY-TYPE-ONLY-EXIT
005840*        CASE: TRAN-FILTER-ACTIVE-IS-ON
005850         WHEN TRAN-FILTER-ACTIVE-IS-ON
005860*        INVOKE 2330-LIST-BY-ACTIVE-ONLY
005870             PERFORM 2330-LIST-BY-ACTIVE-ONLY
005880                 THRU 2330-LIST-BY-ACTIVE-ONLY-EXIT
005890*        CASE: OTHER
005900         WHEN OTHER
005910*        INVOKE 2340-LIST-ALL
005920             PERFORM 2340-LIST-ALL
005930                 THRU 2340-LIST-ALL-EXIT
005940     END-EVALUATE.
005950 2399-PROCESS-LIST-TRAN-EXIT.
005960     EXIT.
005970     EJECT
005980*----------------------------------------------------------------------*
005990*  LIST BY TYPE AND ACTIVE                                              *
006000*----------------------------------------------------------------------*
006010 2310-LIST-BY-TYPE-AND-ACTIVE.
006020*    INVOKE 2311-TEST-TYPE-AND-ACTIVE
006030     PERFORM 2311-TEST-TYPE-AND-ACTIVE
006040         THRU 2311-TEST-TYPE-AND-ACTIVE-EXIT
006050         VARYING AGT-IDX FROM 1 BY 1
006060         UNTIL AGT-IDX > AGT-TABLE-COUNT.
006070 2310-LIST-BY-TYPE-AND-ACTIVE-EXIT.
006080     EXIT.
006090*----------------------------------------------------------------------*
006100*  TEST TYPE AND ACTIVE                                                 *
006110*----------------------------------------------------------------------*
006120 2311-TEST-TYPE-AND-ACTIVE.
006130*    BRANCH WHEN AGT-AGENT-TYPE(AGT-IDX) = TRAN-FILTER-TYPE
006140     IF AGT-AGENT-TYPE(AGT-IDX) = TRAN-FILTER-TYPE
006150         AND AGT-ACTIVE-FLAG(AGT-IDX) = TRAN-FILTER-ACTIVE
006160*        INVOKE 2350-WRITE-LIST-LINE
006170         PERFORM 2350-WRITE-LIST-LINE
006180             THRU 2350-WRITE-LIST-LINE-EXIT
006190     END-IF.
006200 2311-TEST-TYPE-AND-ACTIVE-EXIT.
006210     EXIT.
006220*----------------------------------------------------------------------*
006230*  LIST BY TYPE ONLY                                                    *
006240*----------------------------------------------------------------------*
006250 2320-LIST-BY-TYPE-ONLY.
006260*    INVOKE 2321-TEST-TYPE-ONLY
006270     PERFORM 2321-TEST-TYPE-ONLY
006280         THRU 2321-TEST-TYPE-ONLY-EXIT
006290         VARYING AGT-IDX FROM 1 BY 1
006300         UNTIL AGT-IDX > AGT-TABLE-COUNT.
006310 2320-LIST-BY-TYPE-ONLY-EXIT.
006320     EXIT.
006330*----------------------------------------------------------------------*
006340*  TEST TYPE ONLY                                                       *
006350*----------------------------------------------------------------------*
006360 2321-TEST-TYPE-ONLY.
006370*    BRANCH WHEN AGT-AGENT-TYPE(AGT-IDX) = TRAN-FILTER-TYPE
006380     IF AGT-AGENT-TYPE(AGT-IDX) = TRAN-FILTER-TYPE
006390*        INVOKE 2350-WRITE-LIST-LINE
006400         PERFORM 2350-WRITE-LIST-LINE
006410             THRU 2350-WRITE-LIST-LINE-EXIT
006420     END-IF.
006430 2321-TEST-TYPE-ONLY-EXIT.
006440     EXIT.
006450*----------------------------------------------------------------------*
006460*  LIST BY ACTIVE ONLY                                                  *
006470*----------------------------------------------------------------------*
006480 2330-LIST-BY-ACTIVE-ONLY.
006490*    INVOKE 2331-TEST-ACTIVE-ONLY
006500     PERFORM 2331-TEST-ACTIVE-ONLY
006510         THRU 2331-TEST-ACTIVE-ONLY-EXIT
006520         VARYING AGT-IDX FROM 1 BY 1
006530         UNTIL AGT-IDX > AGT-TABLE-COUNT.
006540 2330-LIST-BY-ACTIVE-ONLY-EXIT.
006550     EXIT.
006560*----------------------------------------------------------------------*
006570*  TEST ACTIVE ONLY                                                     *
006580*----------------------------------------------------------------------*
006590 2331-TEST-ACTIVE-ONLY.
006600*    BRANCH WHEN AGT-ACTIVE-FLAG(AGT-IDX) = TRAN-FILTER-ACTIVE
006610     IF AGT-ACTIVE-FLAG(AGT-IDX) = TRAN-FILTER-ACTIVE
006620*        INVOKE 2350-WRITE-LIST-LINE
006630         PERFORM 2350-WRITE-LIST-LINE
006640             THRU 2350-WRITE-LIST-LINE-EXIT
006650     END-IF.
006660 2331-TEST-ACTIVE-ONLY-EXIT.
006670     EXIT.
006680*----------------------------------------------------------------------*
006690*  LIST ALL                                                             *
006700*----------------------------------------------------------------------*
006710 2340-LIST-ALL.
006720*    INVOKE 2350-WRITE-LIST-LINE
006730     PERFORM 2350-WRITE-LIST-LINE
006740         THRU 2350-WRITE-LIST-LINE-EXIT
006750         VARYING AGT-IDX FROM 1 BY 1
006760         UNTIL AGT-IDX > AGT-TABLE-COUNT.
006770 2340-LIST-ALL-EXIT.
006780     EXIT.
006790     EJECT
006800******************************************************************
006810*                   WRITE ONE LISTING LINE                        *
006820******************************************************************
006830 2350-WRITE-LIST-LINE.
006840*    CLEAR AGT-RPT-RECORD BEFORE REUSE
006850     INITIALIZE AGT-RPT-RECORD.
006860*    CARRY AGT-AGENT-ID(AGT-IDX) INTO RPT-AGENT-ID
006870     MOVE AGT-AGENT-ID(AGT-IDX)       TO RPT-AGENT-ID.
006880*    CARRY AGT-AGENT-NAME(AGT-IDX) INTO RPT-AGENT-NAME
006890     MOVE AGT-AGENT-NAME(AGT-IDX)     TO RPT-AGENT-NAME.
006900*    CARRY AGT-AGENT-EMAIL(AGT-IDX) INTO RPT-AGENT-EMAIL
006910     MOVE AGT-AGENT-EMAIL(AGT-IDX)    TO RPT-AGENT-EMAIL.
006920*    CARRY AGT-COMMISSION-PCT(AGT-IDX) INTO RPT-COMMISSION-PCT
006930     MOVE AGT-COMMISSION-PCT(AGT-IDX) TO RPT-COMMISSION-PCT.
006940*    CARRY AGT-AGENT-TYPE(AGT-IDX) INTO RPT-AGENT-TYPE
006950     MOVE AGT-AGENT-TYPE(AGT-IDX)     TO RPT-AGENT-TYPE.
006960*    CARRY AGT-ACTIVE-FLAG(AGT-IDX) INTO RPT-ACTIVE-FLAG
006970     MOVE AGT-ACTIVE-FLAG(AGT-IDX)    TO RPT-ACTIVE-FLAG.
006980*    CARRY SPACES INTO RPT-MESSAGE
006990     MOVE SPACES                      TO RPT-MESSAGE.
007000*    WRITE AGT-RPT-REC
007010     WRITE AGT-RPT-REC FROM AGT-RPT-RECORD.
007020*    BUMP WS-AGT-LISTED-CNTR
007030     ADD 1 TO WS-AGT-LISTED-CNTR.
007040 2350-WRITE-LIST-LINE-EXIT.
007050     EXIT.
007060     EJECT
007070******************************************************************
007080*                    GET - FETCH ONE AGENT BY ID                  *
007090******************************************************************
007100 2400-PROCESS-GET-TRAN.
007110*    FLIP AGT-NOT-FOUND
007120     SET AGT-NOT-FOUND TO TRUE.
007130*    SCAN THE TABLE FOR A MATCHING ENTRY
007140     SEARCH ALL AGT-TABLE
007150*        HANDLE END OF FILE
007160         AT END
007170*        INVOKE 2410-WRITE-NOT-FOUND-LINE
007180             PERFORM 2410-WRITE-NOT-FOUND-LINE
007190                 THRU 2410-WRITE-NOT-FOUND-LINE-EXIT
007200*        CASE: AGT-AGENT-ID(AGT-IDX) = TRAN-AGENT-ID
007210         WHEN AGT-AGENT-ID(AGT-IDX) = TRAN-AGENT-ID
007220*        FLIP AGT-FOUND
007230             SET AGT-FOUND TO TRUE
007240*        INVOKE 2350-WRITE-LIST-LINE
007250             PERFORM 2350-WRITE-LIST-LINE
007260                 THRU 2350-WRITE-LIST-LINE-EXIT
007270     END-SEARCH.
007280*    BRANCH WHEN AGT-NOT-FOUND
007290     IF AGT-NOT-FOUND
007300*        BUMP WS-TRAN-REJECT-CNTR
007310         ADD 1 TO WS-TRAN-REJECT-CNTR
007320     END-IF.
007330 2499-PROCESS-GET-TRAN-EXIT.
007340     EXIT.
007350*----------------------------------------------------------------------*
007360*  WRITE NOT FOUND LINE                                                 *
007370*----------------------------------------------------------------------*
007380 2410-WRITE-NOT-FOUND-LINE.
007390*    CLEAR AGT-RPT-RECORD BEFORE REUSE
007400     INITIALIZE AGT-RPT-RECORD.
007410*    CARRY TRAN-AGENT-ID INTO RPT-AGENT-ID
007420     MOVE TRAN-AGENT-ID  TO RPT-AGENT-ID.
007430*    CARRY A FIELD FORWARD
007440     MOVE 'AGENT NOT FOUND' TO RPT-MESSAGE.
007450*    WRITE AGT-RPT-REC
007460     WRITE AGT-RPT-REC FROM AGT-RPT-RECORD.
007470*    LOG A LINE TO THE OPERATOR CONSOLE
007480     DISPLAY 'FOAGTMNT - GET: AGENT NOT FOUND - ID '
007490             TRAN-AGENT-ID.
007500 2410-WRITE-NOT-FOUND-LINE-EXIT.
007510     EXIT.
007520     EJECT
007530******************************************************************
007540*            UPDATE - CHANGE COMMISSION AND/OR ACTIVE FLAG        *
007550******************************************************************
007560 2500-PROCESS-UPDATE-TRAN.
007570*    FLIP AGT-NOT-FOUND
007580     SET AGT-NOT-FOUND TO TRUE.
007590*    SCAN THE TABLE FOR A MATCHING ENTRY
007600     SEARCH ALL AGT-TABLE
007610*        HANDLE END OF FILE
007620         AT END
007630*        LOG A LINE TO THE OPERATOR CONSOLE
007640             DISPLAY 'FOAGTMNT - UPDATE: AGENT NOT FOUND - ID '
007650                     TRAN-AGENT-ID
007660*        BUMP WS-TRAN-REJECT-CNTR
007670             ADD 1 TO WS-TRAN-REJECT-CNTR
007680*        CASE: AGT-AGENT-ID(AGT-IDX) = TRAN-AGENT-ID
007690         WHEN AGT-AGENT-ID(AGT-IDX) = TRAN-AGENT-ID
007700*        FLIP AGT-FOUND
007710             SET AGT-FOUND TO TRUE
007720*        INVOKE 2510-APPLY-UPDATE-FIELDS
007730             PERFORM 2510-APPLY-UPDATE-FIELDS
007740                 THRU 2510-APPLY-UPDATE-FIELDS-EXIT
007750     END-SEARCH.
007760 2599-PROCESS-UPDATE-TRAN-EXIT.
007770     EXIT.
007780*----------------------------------------------------------------------*
007790*  APPLY UPDATE FIELDS                                                  *
007800*----------------------------------------------------------------------*
007810 2510-APPLY-UPDATE-FIELDS.
007820*    BRANCH WHEN TRAN-COMMISSION-IS-PRESENT
007830     IF TRAN-COMMISSION-IS-PRESENT
007840*    BRANCH WHEN TRAN-COMMISSION-PCT < 0 OR TRAN-COMMISSION-PCT > 100
007850         IF TRAN-COMMISSION-PCT < 0 OR TRAN-COMMISSION-PCT > 100
007860*        LOG A LINE TO THE OPERATOR CONSOLE
007870             DISPLAY 'FOAGTMNT - REJECT: COMMISSION PCT OUT OF '
007880                     'RANGE 0-100'
007890*        BUMP WS-TRAN-REJECT-CNTR
007900             ADD 1 TO WS-TRAN-REJECT-CNTR
007910*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
007920             GO TO 2510-APPLY-UPDATE-FIELDS-EXIT
007930*        OTHERWISE
007940         ELSE
007950*        CARRY A FIELD FORWARD
007960             MOVE TRAN-COMMISSION-PCT TO
007970                 AGT-COMMISSION-PCT(AGT-IDX)
007980         END-IF
007990     END-IF.
008000*    BRANCH WHEN TRAN-ACTIVE-IS-PRESENT
008010     IF TRAN-ACTIVE-IS-PRESENT
008020*        CARRY TRAN-ACTIVE-FLAG INTO AGT-ACTIVE-FLAG(AGT-IDX)
008030         MOVE TRAN-ACTIVE-FLAG TO AGT-ACTIVE-FLAG(AGT-IDX)
008040     END-IF.
008050*    CARRY WS-CURR-TIMESTAMP INTO AGT-UPDATED-AT(AGT-IDX)
008060     MOVE WS-CURR-TIMESTAMP TO AGT-UPDATED-AT(AGT-IDX).
008070*    BUMP WS-AGT-UPDATED-CNTR
008080     ADD 1 TO WS-AGT-UPDATED-CNTR.
008090 2510-APPLY-UPDATE-FIELDS-EXIT.
008100     EXIT.
008110     EJECT
008120******************************************************************
008130*                        CLOSE AND REWRITE                        *
008140******************************************************************
008150 EOJ9000-CLOSE-FILES.
008160*    CLOSE OUT THE FILE SET
008170     CLOSE AGTTRAN.
008180*    CLOSE OUT THE FILE SET
008190     CLOSE AGTRPT.
008200*    OPEN THE FILE SET FOR THIS RUN
008210     OPEN OUTPUT AGTFILE.
008220*    BRANCH WHEN AGTFILE-STATUS NOT = '00'
008230     IF AGTFILE-STATUS NOT = '00'
008240*        LOG A LINE TO THE OPERATOR CONSOLE
008250         DISPLAY 'FOAGTMNT - ERROR REOPENING AGTFILE FOR OUTPUT: '
008260                 AGTFILE-STATUS
008270*        INVOKE EOJ9900-ABEND
008280         PERFORM EOJ9900-ABEND
008290     END-IF.
008300*    INVOKE EOJ9010-REWRITE-ONE-AGENT
008310     PERFORM EOJ9010-REWRITE-ONE-AGENT
008320         THRU EOJ9010-REWRITE-ONE-AGENT-EXIT
008330         VARYING AGT-IDX FROM 1 BY 1
008340         UNTIL AGT-IDX > AGT-TABLE-COUNT.
008350*    CLOSE OUT THE FILE SET
008360     CLOSE AGTFILE.
008370*    INVOKE EOJ9100-DISPLAY-COUNTERS
008380     PERFORM EOJ9100-DISPLAY-COUNTERS
008390         THRU EOJ9199-DISPLAY-COUNTERS-EXIT.
008400*    SHORT-CIRCUIT OUT OF THIS PARAGRAPH
008410     GO TO EOJ9999-EXIT.
008420 EOJ9000-CLOSE-FILES-EXIT.
008430     EXIT.
008440*----------------------------------------------------------------------*
008450*  EOJ9010 REWRITE ONE AGENT                                            *
008460*----------------------------------------------------------------------*
008470 EOJ9010-REWRITE-ONE-AGENT.
008480*    WRITE AGT-FILE-REC
008490     WRITE AGT-FILE-REC FROM AGT-TABLE(AGT-IDX).
008500 EOJ9010-REWRITE-ONE-AGENT-EXIT.
008510     EXIT.
008520     EJECT
008530*----------------------------------------------------------------------*
008540*  EOJ9100 DISPLAY COUNTERS                                             *
008550*----------------------------------------------------------------------*
008560 EOJ9100-DISPLAY-COUNTERS.
008570*    LOG A LINE TO THE OPERATOR CONSOLE
008580     DISPLAY 'FOAGTMNT PROCESSING COMPLETE'.
008590*    LOG A LINE TO THE OPERATOR CONSOLE
008600     DISPLAY 'TRANSACTIONS READ:      ' WS-TRAN-READ-CNTR.
008610*    LOG A LINE TO THE OPERATOR CONSOLE
008620     DISPLAY 'AGENTS CREATED:         ' WS-AGT-CREATED-CNTR.
008630*    LOG A LINE TO THE OPERATOR CONSOLE
008640     DISPLAY 'AGENTS LISTED:          ' WS-AGT-LISTED-CNTR.
008650*    LOG A LINE TO THE OPERATOR CONSOLE
008660     DISPLAY 'AGENTS UPDATED:         ' WS-AGT-UPDATED-CNTR.
008670*    LOG A LINE TO THE OPERATOR CONSOLE
008680     DISPLAY 'TRANSACTIONS REJECTED:  ' WS-TRAN-REJECT-CNTR.
008690*    LOG A LINE TO THE OPERATOR CONSOLE
008700     DISPLAY 'AGENTS ON FILE AT EOJ:  ' AGT-TABLE-COUNT.
008710 EOJ9199-DISPLAY-COUNTERS-EXIT.
008720     EXIT.
008730     EJECT
008740******************************************************************
008750*                            ABEND                                *
008760******************************************************************
008770 EOJ9900-ABEND.
008780*    LOG A LINE TO THE OPERATOR CONSOLE
008790     DISPLAY 'FOAGTMNT - PROGRAM ABENDING'.
008800*    HAND OFF TO THE SHARED SUBROUTINE
008810     CALL 'CKABEND'.
008820 EOJ9999-EXIT.
008830     EXIT.
