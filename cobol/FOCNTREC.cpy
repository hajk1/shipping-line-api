000010******************************************************************
000020*    F O C N T R E C  --  CONTAINER MASTER RECORD LAYOUT          *
000030*                                                                 *
000040*    ONE ENTRY PER CONTAINER UNIT. CNT-CONTAINER-TEU IS A         *
000050*    DERIVED FIELD STORED AT LOAD TIME - NEVER COMPUTED BY        *
000060*    FOBOOKNG/FOINVGEN AT RUN TIME.                               *
000070*    THIS MEMBER IS A BARE FIELD LIST - COPY IT IN UNDER          *
000080*    WHICHEVER GOVERNING LEVEL THE CALLER NEEDS.                  *
000090******************************************************************
000100*    87/06  DWM   ORIGINAL LAYOUT - TICKET CCL-0131
000110*    24/06  RFT   CNT-CONTAINER-TEU ADDED, LOAD UTILITY CHANGED
000120*                 TO DERIVE FROM CNT-CONTAINER-SIZE - CCL-4402
000130*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000140*                 FOBOOKNG CARRIED ITS OWN INLINE DUPLICATE OF
000150*                 THIS LAYOUT.  RELEVELED TO A BARE FIELD LIST
000160*                 SO FOBOOKNG CAN COPY IT IN DIRECTLY - CCL-4434
000170******************************************************************
000180     10  CNT-CONTAINER-ID          PIC 9(09).                     CCL4434
000190     10  CNT-CONTAINER-CODE        PIC X(11).                     CCL4434
000200     10  CNT-CONTAINER-SIZE        PIC X(11).                     CCL4434
000210         88  CNT-SIZE-IS-20-FOOT       VALUE 'TWENTY_FOOT'.       CCL4434
000220         88  CNT-SIZE-IS-40-FOOT       VALUE 'FORTY_FOOT'.        CCL4434
000230     10  CNT-CONTAINER-TYPE        PIC X(08).                     CCL4434
000240     10  CNT-CONTAINER-TEU         PIC 9(01).                     CCL4434
000250     10  FILLER                    PIC X(10).                    CCL4434
