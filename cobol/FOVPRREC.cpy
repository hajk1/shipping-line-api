000010******************************************************************
000020*    F O V P R R E C  --  VOYAGE RATE TABLE RECORD LAYOUT         *
000030*                                                                 *
000040*    KEYED BY (VPR-VOYAGE-ID, VPR-CONTAINER-SIZE). ONE ENTRY      *
000050*    PER QUOTED RATE. NO ENTRY FOR A (VOYAGE,SIZE) PAIR MEANS     *
000060*    NO RATE WAS FILED - FOBOOKNG TREATS THIS AS A HARD ERROR,    *
000070*    NOT A MISSING-RATE DEFAULT.                                  *
000080*    THIS MEMBER IS A BARE FIELD LIST - COPY IT IN UNDER          *
000090*    WHICHEVER GOVERNING LEVEL THE CALLER NEEDS.                  *
000100******************************************************************
000110*    89/09  DWM   ORIGINAL LAYOUT - TICKET CCL-0203
000120*    24/07  RFT   RENUMBERED FOR THE RATE-TABLE REWRITE - CCL-4404
000130*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000140*                 FOBOOKNG CARRIED ITS OWN INLINE DUPLICATE OF
000150*                 THIS LAYOUT.  RELEVELED TO A BARE FIELD LIST
000160*                 SO FOBOOKNG CAN COPY IT IN DIRECTLY - CCL-4434
000170******************************************************************
000180     10  VPR-VOYAGE-ID             PIC 9(09).                     CCL4434
000190     10  VPR-CONTAINER-SIZE        PIC X(11).                     CCL4434
000200     10  VPR-BASE-PRICE-USD        PIC S9(9)V99 COMP-3.           CCL4434
000210     10  FILLER                    PIC X(04).                    CCL4434
