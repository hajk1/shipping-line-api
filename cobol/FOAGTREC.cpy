000010******************************************************************
000020*    F O A G T R E C  --  AGENT MASTER RECORD LAYOUT              *
000030*                                                                 *
000040*    ONE ENTRY PER BOOKING AGENT ON THE CCL AGENT ROSTER.         *
000050*    CARRIED BY FOAGTMNT AS BOTH THE AGTFILE RECORD AND THE       *
000060*    IN-MEMORY AGT-TABLE ENTRY (SEE FOAGTMNT WORKING-STORAGE).    *
000070*    THIS MEMBER IS A BARE FIELD LIST, NOT A FULL 01 RECORD -     *
000080*    COPY IT IN UNDER WHICHEVER GOVERNING LEVEL THE CALLER        *
000090*    NEEDS (THE FD 01, OR THE TABLE'S OCCURS GROUP).              *
000100******************************************************************
000110*    87/04  DWM   ORIGINAL LAYOUT - TICKET CCL-0114
000120*    98/11  DWM   Y2K - AGT-CREATED-AT/AGT-UPDATED-AT WIDENED
000130*                 TO X(26) ISO-8601 DISPLAY STRINGS - CCL-1277
000140*    24/06  RFT   COMMISSION RANGE EDIT MOVED TO 88-LEVELS
000150*                 ON AGT-ACTIVE-FLAG - CCL-4401
000160*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000170*                 FOAGTMNT CARRIED ITS OWN INLINE DUPLICATE OF
000180*                 THIS LAYOUT.  RELEVELED TO A BARE FIELD LIST
000190*                 SO FOAGTMNT CAN COPY IT IN DIRECTLY - CCL-4434
000200******************************************************************
000210     10  AGT-AGENT-ID              PIC 9(09).                     CCL4434
000220     10  AGT-AGENT-NAME            PIC X(60).                     CCL4434
000230     10  AGT-AGENT-EMAIL           PIC X(60).                     CCL4434
000240     10  AGT-COMMISSION-PCT        PIC S9(3)V99 COMP-3.           CCL4434
000250     10  AGT-AGENT-TYPE            PIC X(08).                     CCL4434
000260         88  AGT-TYPE-IS-INTERNAL      VALUE 'INTERNAL'.          CCL4434
000270         88  AGT-TYPE-IS-EXTERNAL      VALUE 'EXTERNAL'.          CCL4434
000280     10  AGT-ACTIVE-FLAG           PIC X(01).                     CCL4434
000290         88  AGT-IS-ACTIVE             VALUE 'Y'.                 CCL4434
000300         88  AGT-IS-INACTIVE           VALUE 'N'.                 CCL4434
000310     10  AGT-CREATED-AT            PIC X(26).                     CCL4434
000320     10  AGT-UPDATED-AT            PIC X(26).                     CCL4434
000330     10  FILLER                    PIC X(07).                    CCL4434
