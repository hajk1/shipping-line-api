000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FOINVGEN.
000030 AUTHOR.         D. MARLOWE.
000040 INSTALLATION.   CONTINENTAL CONTAINER LINE - BOOKING AND RATING DP.
000050 DATE-WRITTEN.   05/1990.
000060 DATE-COMPILED.
000070 SECURITY.       CCL INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SOURCE-COMPUTER. IBM-3090.
000110 OBJECT-COMPUTER. IBM-3090.
000120 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000130                  UPSI-0 IS FOINVGEN-RERUN-SWITCH.
000140 INPUT-OUTPUT SECTION.
000150 FILE-CONTROL.
000160     SELECT ORDFILE ASSIGN TO ORDFILE.
000170     SELECT INVFILE ASSIGN TO INVFILE.
000180     SELECT INVTRAN ASSIGN TO INVTRAN.
000190     SELECT INVPRT  ASSIGN TO INVPRT.
000200 DATA DIVISION.
000210 FILE SECTION.
000220 FD  ORDFILE
000230     RECORDING MODE IS F
000240     BLOCK CONTAINS 0 RECORDS.
000250 01  ORD-FILE-REC.                                                CCL4434
000255     COPY FOORDREC.                                               CCL4434
000260 FD  INVFILE
000270     RECORDING MODE IS F
000280     BLOCK CONTAINS 0 RECORDS.
000290 01  INV-FILE-REC.                                                CCL4434
000295     COPY FOINVREC.                                               CCL4434
000300 FD  INVTRAN
000310     RECORDING MODE IS F
000320     BLOCK CONTAINS 0 RECORDS.
000330 01  INV-TRAN-REC               PIC X(10).
000340 FD  INVPRT
000350     RECORDING MODE IS F
000360     BLOCK CONTAINS 0 RECORDS.
000370 01  INV-PRT-REC                PIC X(236).
000380******************************************************************
000390*                                                                *
000400*A    ABSTRACT..                                                 *
000410*  GENERATES A DELIVERY INVOICE FOR ONE FREIGHT ORDER PER         *
000420*  INVTRAN RECORD.  THE ORDER MUST BE ON ORDFILE WITH STATUS      *
000430*  DELIVERED.  BUILDS AN INV-MASTER-RECORD (APPENDED TO INVFILE)  *
000440*  AND ONE PRINT-FORMAT DETAIL LINE (INVPRT) PER INVOICE.  THE    *
000450*  INVOICE NUMBER IS INV-<CCYY>-<ORDER-ID, 5 DIGITS ZERO-FILLED>. *
000460*  NEITHER ORDFILE NOR INVFILE HAS ISAM/VSAM ACCESS ON THIS       *
000470*  TOOLCHAIN - ORDFILE IS READ-ONLY HERE (TABLE-LOADED FOR        *
000480*  LOOKUP), INVFILE IS A PLAIN APPEND.                            *
000490*                                                                 *
000500*J    JCL..                                                       *
000510*                                                                 *
000520* //FOINVGEN EXEC PGM=FOINVGEN                                    *
000530* //SYSOUT   DD SYSOUT=*                                          *
000540* //ORDFILE  DD DSN=CCL.PROD.FO.ORDFILE,DISP=SHR                  *
000550* //INVFILE  DD DSN=CCL.PROD.FO.INVFILE,DISP=(MOD,CATLG,CATLG),   *
000560* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),               *
000570* //            DCB=(RECFM=FB,LRECL=50,BLKSIZE=0)                 *
000580* //INVTRAN  DD DSN=CCL.PROD.FO.INVTRAN,DISP=SHR                  *
000590* //INVPRT   DD SYSOUT=*,                                         *
000600* //            DCB=(RECFM=FB,LRECL=236,BLKSIZE=0)                *
000610* //*                                                             *
000620*                                                                 *
000630*P    ENTRY PARAMETERS..                                          *
000640*     NONE.                                                       *
000650*                                                                 *
000660*E    ERRORS DETECTED BY THIS ELEMENT..                           *
000670*     I/O ERROR ON FILES.                                         *
000680*     INVTRAN RECORD CITING AN ORDER-ID NOT ON ORDFILE.           *
000690*     INVOICE REQUESTED ON AN ORDER WHOSE STATUS IS NOT           *
000700*     DELIVERED.                                                  *
000710*                                                                 *
000720*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
000730*                                                                 *
000740*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                     *
000750*                                                                 *
000760*U    USER CONSTANTS AND TABLES REFERENCED..                      *
000770*     FOPARMS  ---- TABLE SIZE                                    *
000780*                                                                 *
000790*H    CHANGE HISTORY..                                             *
000800*     90/05  DWM   ORIGINAL PROGRAM - TICKET CCL-0229             *
000810*     91/06  SAH   PRINT DETAIL LINE ADDED (INVPRT) ALONGSIDE     *
000820*                  THE INVFILE APPEND - CCL-0331                 *
000830*     98/11  DWM   Y2K - INVOICE NUMBER YEAR COMPONENT NOW READ   *
000840*                  FROM A 4-DIGIT SYSTEM DATE, NO LONGER A        *
000850*                  2-DIGIT LITERAL - CCL-1282                     *
000860*     24/08  LPK   INVOICE NUMBER WIDENED TO CARRY THE FULL       *
000870*                  5-DIGIT ZERO-FILLED ORDER ID - CCL-4418        *
000880*     24/09  LPK   ORDER-NOT-DELIVERED NOW A DISTINCT REJECT      *
000890*                  FROM ORDER-NOT-FOUND ON INVPRT - CCL-4421      *
000900*     26/08  RFT   INVPRT WAS MISSING THE VOYAGE/CONTAINER IDS    *
000910*                  AND THE DISCOUNT REASON - THESE WERE ALREADY   *
000920*                  ON ORD-TABLE AND JUST WEREN'T BEING MOVED TO   *
000930*                  THE PRINT LINE, RECORD WIDENED TO 236          *
000940*                  - CCL-4433                                    *
000950*                                                                 *
000960******************************************************************
000970     EJECT
000980 WORKING-STORAGE SECTION.
000990 01  FILLER PIC X(32)
001000     VALUE 'FOINVGEN WORKING STORAGE BEGINS'.
001010******************************************************************
001020*                         DATA AREAS                              *
001030******************************************************************
001040     COPY FOPARMS.
001050     EJECT
001060******************************************************************
001070*                     READ ONLY CONSTANTS                        *
001080******************************************************************
001090 01  READ-ONLY-WORK-AREA.
001100     05  BINARY1                COMP PIC S9(04) VALUE +1.
001110     05  MISC-CONSTANTS.
001120         10  WS-SEP-VALUES      PIC S9(13) COMP-3
001130                                VALUE +0000000000005.
001140         10  WS-SEP-TABLE REDEFINES WS-SEP-VALUES.
001150             15  FILLER         PIC X(6).
001160             15  SEP-BYTE       PIC X.
001170     05  WS-RECSIZE-AREA        COMP PIC S9(8) VALUE +4000.
001180     05  FILLER REDEFINES WS-RECSIZE-AREA.
001190         10  FILLER             PIC X(2).
001200         10  WS-RECSIZE-CHK     COMP PIC 9(4).
001210* SWITCHES AREA
001220     05  END-OF-TRAN-INDICATOR  PIC X(1).
001230         88  END-OF-TRAN            VALUE 'Y'.
001240     05  ORDER-VALID-IND        PIC X(1).
001250         88  ORDER-IS-VALID         VALUE 'Y'.
001260         88  ORDER-IS-INVALID       VALUE 'N'.
001270     05  ORD-FOUND-IND          PIC X(1).
001280         88  ORD-FOUND              VALUE 'Y'.
001290         88  ORD-NOT-FOUND          VALUE 'N'.
001300* I-O READ ONLY DATA
001310     05  ORDFILE-STATUS         PIC X(02).
001320         88  ORDFILE-OK             VALUE '00'.
001330         88  ORDFILE-EOF            VALUE '10'.
001340     05  INVFILE-STATUS         PIC X(02).
001350         88  INVFILE-OK             VALUE '00'.
001360     05  INVTRAN-STATUS         PIC X(02).
001370         88  INVTRAN-OK             VALUE '00'.
001380         88  INVTRAN-EOF            VALUE '10'.
001390     05  INVPRT-STATUS          PIC X(02).
001400         88  INVPRT-OK              VALUE '00'.
001410     EJECT
001420******************************************************************
001430*                V A R I A B L E   D A T A   A R E A S            *
001440******************************************************************
001450 01  VARIABLE-WORK-AREA.
001460     05  WS-ORD-IDX-SAVE        PIC S9(04) COMP-3.
001470     05  WS-REJECT-MSG          PIC X(60).
001480     05  WS-DISCOUNT-AMT-USD    PIC S9(09)V99 COMP-3.
001490     05  WS-INVOICE-NO          PIC X(14).
001500     05  WS-ORDER-ID-EDIT       PIC 9(05).                    CCL4418
001510* DATE AREA - SUPPLIES THE CCYY COMPONENT OF THE INVOICE NUMBER
001520     05  WS-CURR-DATE-YYYYMMDD  PIC 9(08).
001530     05  WS-CURR-DATE-PARTS REDEFINES WS-CURR-DATE-YYYYMMDD.
001540         10  WS-CURR-CCYY       PIC 9(04).
001550         10  WS-CURR-MM         PIC 9(02).
001560         10  WS-CURR-DD         PIC 9(02).
001570* COUNTERS
001580     05  WS-WORK-COUNTERS.
001590         10  WS-TRAN-READ-CNTR      PIC S9(9) COMP-3 VALUE 0.
001600         10  WS-INVOICE-CNTR        PIC S9(9) COMP-3 VALUE 0.
001610         10  WS-TRAN-REJECT-CNTR    PIC S9(9) COMP-3 VALUE 0.
001620     05  FILLER                     PIC X(04).
001630     EJECT
001640******************************************************************
001650*                  INVOICE TRANSACTION RECORD                    *
001660******************************************************************
001670 01  INV-TRAN-RECORD.
001680     05  TRAN-ORDER-ID              PIC 9(09).
001690     05  FILLER                     PIC X(01).
001700     EJECT
001710******************************************************************
001720*                    INVOICE MASTER RECORD (OUTPUT)               *
001730******************************************************************
001740 01  INV-RECORD.                                                  CCL4434
001745     COPY FOINVREC.                                               CCL4434
001820     EJECT
001830******************************************************************
001840*                   INVOICE PRINT DETAIL LINE                    *
001850******************************************************************
001860 01  INV-PRINT-LINE.
001870     05  PRT-INVOICE-NO              PIC X(14).
001880     05  FILLER                      PIC X(02) VALUE SPACES.
001890     05  PRT-ORDER-ID                PIC 9(09).
001900     05  FILLER                      PIC X(02) VALUE SPACES.
001910     05  PRT-VOYAGE-ID               PIC 9(09).                CCL4433
001920     05  FILLER                      PIC X(02) VALUE SPACES.   CCL4433
001930     05  PRT-CONTAINER-ID            PIC 9(09).                CCL4433
001940     05  FILLER                      PIC X(02) VALUE SPACES.   CCL4433
001950     05  PRT-ORDERED-BY              PIC X(40).
001960     05  FILLER                      PIC X(02) VALUE SPACES.
001970     05  PRT-ORDER-DATE              PIC X(10).
001980     05  FILLER                      PIC X(02) VALUE SPACES.
001990     05  PRT-DELIVERY-DATE           PIC X(10).
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002010     05  PRT-BASE-PRICE-USD          PIC ZZZ,ZZZ,ZZ9.99.
002020     05  FILLER                      PIC X(02) VALUE SPACES.
002030     05  PRT-DISCOUNT-PCT            PIC ZZ9.99.
002040     05  FILLER                      PIC X(02) VALUE SPACES.
002050     05  PRT-FINAL-PRICE-USD         PIC ZZZ,ZZZ,ZZ9.99.
002060     05  FILLER                      PIC X(02) VALUE SPACES.   CCL4433
002070     05  PRT-DISCOUNT-REASON         PIC X(80).                CCL4433
002080     05  FILLER                      PIC X(01).
002090     EJECT
002100******************************************************************
002110*                   FREIGHT ORDER MASTER TABLE                    *
002120******************************************************************
002130 01  ORD-TABLE-CONTROL.
002140     05  ORD-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002150     05  ORD-TABLE OCCURS 1 TO 4000 TIMES
002160             DEPENDING ON ORD-TABLE-COUNT
002170             INDEXED BY ORD-IDX.
002175         COPY FOORDREC.                                           CCL4434
002330     EJECT
002340 01  FILLER PIC X(32)
002350     VALUE 'FOINVGEN WORKING STORAGE ENDS  '.
002360 LINKAGE SECTION.
002370     EJECT
002380******************************************************************
002390*                        PROCEDURE DIVISION                       *
002400******************************************************************
002410 PROCEDURE DIVISION.
002420*----------------------------------------------------------------------*
002430*  CONTROL PROCESS                                                      *
002440*----------------------------------------------------------------------*
002450 0000-CONTROL-PROCESS.
002460*    INVOKE 1000-INITIALIZATION
002470     PERFORM 1000-INITIALIZATION
002480         THRU 1099-INITIALIZATION-EXIT.
002490*    INVOKE 2000-MAIN-PROCESS
002500     PERFORM 2000-MAIN-PROCESS
002510         THRU 2099-MAIN-PROCESS-EXIT
002520         UNTIL END-OF-TRAN.
002530*    INVOKE EOJ9000-CLOSE-FILES
002540     PERFORM EOJ9000-CLOSE-FILES
002550         THRU EOJ9999-EXIT.
002560     GOBACK.
002570     EJECT
002580*----------------------------------------------------------------------*
002590*  INITIALIZATION                                                       *
002600*----------------------------------------------------------------------*
002610 1000-INITIALIZATION.
002620*    CLEAR VARIABLE-WORK-AREA BEFORE REUSE
002630     INITIALIZE VARIABLE-WORK-AREA
002640*    CLEAR WS-WORK-COUNTERS BEFORE REUSE
002650     INITIALIZE WS-WORK-COUNTERS
002660*    CARRY 'N' INTO END-OF-TRAN-INDICATOR
002670     MOVE 'N' TO END-OF-TRAN-INDICATOR
002680     ACCEPT WS-CURR-DATE-YYYYMMDD FROM DATE YYYYMMDD
002690*    INVOKE 1100-OPEN-FILES
002700     PERFORM 1100-OPEN-FILES
002710         THRU 1199-OPEN-FILES-EXIT
002720*    INVOKE 1200-LOAD-ORDER-TABLE
002730     PERFORM 1200-LOAD-ORDER-TABLE
002740         THRU 1299-LOAD-ORDER-TABLE-EXIT
002750     .
002760 1099-INITIALIZATION-EXIT.
002770     EXIT.
002780     EJECT
002790*----------------------------------------------------------------------*
002800*  OPEN FILES                                                           *
002810*----------------------------------------------------------------------*
002820 1100-OPEN-FILES.
002830*    OPEN THE FILE SET FOR THIS RUN
002840     OPEN INPUT ORDFILE.
002850*    OPEN THE FILE SET FOR THIS RUN
002860     OPEN EXTEND INVFILE.
002870*    BRANCH WHEN INVFILE-STATUS NOT = '00'
002880     IF INVFILE-STATUS NOT = '00'
002890*        OPEN THE FILE SET FOR THIS RUN
002900         OPEN OUTPUT INVFILE
002910     END-IF.
002920*    BRANCH WHEN INVFILE-STATUS NOT = '00'
002930     IF INVFILE-STATUS NOT = '00'
002940*        LOG A LINE TO THE OPERATOR CONSOLE
002950         DISPLAY 'FOINVGEN - ERROR OPENING INVFILE: '
002960                 INVFILE-STATUS
002970*        INVOKE EOJ9900-ABEND
002980         PERFORM EOJ9900-ABEND
002990     END-IF.
003000*    OPEN THE FILE SET FOR THIS RUN
003010     OPEN INPUT INVTRAN.
003020*    BRANCH WHEN INVTRAN-STATUS NOT = '00'
003030     IF INVTRAN-STATUS NOT = '00'
003040*        LOG A LINE TO THE OPERATOR CONSOLE
003050         DISPLAY 'FOINVGEN - ERROR OPENING INVTRAN: '
003060                 INVTRAN-STATUS
003070*        INVOKE EOJ9900-ABEND
003080         PERFORM EOJ9900-ABEND
003090     END-IF.
003100*    OPEN THE FILE SET FOR THIS RUN
003110     OPEN OUTPUT INVPRT.
003120*    BRANCH WHEN INVPRT-STATUS NOT = '00'
003130     IF INVPRT-STATUS NOT = '00'
003140*        LOG A LINE TO THE OPERATOR CONSOLE
003150         DISPLAY 'FOINVGEN - ERROR OPENING INVPRT: '
003160                 INVPRT-STATUS
003170*        INVOKE EOJ9900-ABEND
003180         PERFORM EOJ9900-ABEND
003190     END-IF.
003200 1199-OPEN-FILES-EXIT.
003210     EXIT.
003220     EJECT
003230*----------------------------------------------------------------------*
003240*  LOAD ORDER TABLE                                                     *
003250*----------------------------------------------------------------------*
003260 1200-LOAD-ORDER-TABLE.
003270*    BRANCH WHEN ORDFILE-EOF
003280     IF ORDFILE-EOF
003290*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
003300         GO TO 1299-LOAD-ORDER-TABLE-EXIT
003310     END-IF.
003320*    PRIME/ADVANCE THE ORDFILE READ
003330     READ ORDFILE
003340*        HANDLE END OF FILE
003350         AT END SET ORDFILE-EOF TO TRUE
003360     END-READ.
003370*    INVOKE 1210-ACCEPT-ORDER-RECORD
003380     PERFORM 1210-ACCEPT-ORDER-RECORD
003390         THRU 1210-ACCEPT-ORDER-RECORD-EXIT
003400         UNTIL ORDFILE-EOF.
003410*    CLOSE OUT THE FILE SET
003420     CLOSE ORDFILE.
003430 1299-LOAD-ORDER-TABLE-EXIT.
003440     EXIT.
003450*----------------------------------------------------------------------*
003460*  ACCEPT ORDER RECORD                                                  *
003470*----------------------------------------------------------------------*
003480 1210-ACCEPT-ORDER-RECORD.
003490*    BUMP ORD-TABLE-COUNT
003500     ADD 1 TO ORD-TABLE-COUNT.
003510*    CARRY ORD-FILE-REC INTO ORD-TABLE(ORD-TABLE-COUNT)
003520     MOVE ORD-FILE-REC TO ORD-TABLE(ORD-TABLE-COUNT).
003530*    PRIME/ADVANCE THE ORDFILE READ
003540     READ ORDFILE
003550*        HANDLE END OF FILE
003560         AT END SET ORDFILE-EOF TO TRUE
003570     END-READ.
003580 1210-ACCEPT-ORDER-RECORD-EXIT.
003590     EXIT.
003600     EJECT
003610******************************************************************
003620*                        MAIN PROCESS                             *
003630******************************************************************
003640 2000-MAIN-PROCESS.
003650*    INVOKE 2100-READ-TRAN
003660     PERFORM 2100-READ-TRAN
003670         THRU 2199-READ-TRAN-EXIT.
003680*    BRANCH WHEN NOT END-OF-TRAN
003690     IF NOT END-OF-TRAN
003700*        INVOKE 2200-GENERATE-INVOICE
003710         PERFORM 2200-GENERATE-INVOICE
003720             THRU 2299-GENERATE-INVOICE-EXIT
003730     END-IF.
003740 2099-MAIN-PROCESS-EXIT.
003750     EXIT.
003760     EJECT
003770*----------------------------------------------------------------------*
003780*  READ TRAN                                                            *
003790*----------------------------------------------------------------------*
003800 2100-READ-TRAN.
003810*    PRIME/ADVANCE THE INVTRAN READ
003820     READ INVTRAN INTO INV-TRAN-RECORD
003830*        HANDLE END OF FILE
003840         AT END SET END-OF-TRAN TO TRUE
003850     END-READ.
003860*    BRANCH WHEN NOT END-OF-TRAN
003870     IF NOT END-OF-TRAN
003880*        BUMP WS-TRAN-READ-CNTR
003890         ADD 1 TO WS-TRAN-READ-CNTR
003900     END-IF.
003910 2199-READ-TRAN-EXIT.
003920     EXIT.
003930     EJECT
003940******************************************************************
003950*                  GENERATE ONE INVOICE                           *
003960******************************************************************
003970 2200-GENERATE-INVOICE.
003980*    FLIP ORDER-IS-VALID
003990     SET ORDER-IS-VALID TO TRUE.
004000*    INVOKE 2210-EDIT-ORDER
004010     PERFORM 2210-EDIT-ORDER
004020         THRU 2210-EDIT-ORDER-EXIT.
004030*    BRANCH WHEN ORDER-IS-VALID
004040     IF ORDER-IS-VALID
004050*        INVOKE 2220-BUILD-INVOICE-NO
004060         PERFORM 2220-BUILD-INVOICE-NO
004070             THRU 2220-BUILD-INVOICE-NO-EXIT
004080*        INVOKE 2230-WRITE-INVOICE-RECORD
004090         PERFORM 2230-WRITE-INVOICE-RECORD
004100             THRU 2230-WRITE-INVOICE-RECORD-EXIT
004110*        INVOKE 2240-WRITE-INVOICE-PRINT-LINE
004120         PERFORM 2240-WRITE-INVOICE-PRINT-LINE
004130             THRU 2240-WRITE-INVOICE-PRINT-LINE-EXIT
004140     ELSE
004150*        LOG A LINE TO THE OPERATOR CONSOLE
004160         DISPLAY 'FOINVGEN - REJECT: ' WS-REJECT-MSG
004170*        BUMP WS-TRAN-REJECT-CNTR
004180         ADD 1 TO WS-TRAN-REJECT-CNTR
004190     END-IF.
004200 2299-GENERATE-INVOICE-EXIT.
004210     EXIT.
004220     EJECT
004230******************************************************************
004240*       EDIT - ORDER MUST EXIST AND BE STATUS DELIVERED           *
004250******************************************************************
004260 2210-EDIT-ORDER.
004270*    FLIP ORD-NOT-FOUND
004280     SET ORD-NOT-FOUND TO TRUE.
004290*    SCAN THE TABLE FOR A MATCHING ENTRY
004300     SEARCH ALL ORD-TABLE
004310*        HANDLE END OF FILE
004320         AT END
004330*        FLIP ORDER-IS-INVALID
004340             SET ORDER-IS-INVALID TO TRUE
004350*        CARRY A FIELD FORWARD
004360             MOVE 'ORDER NOT FOUND' TO WS-REJECT-MSG
004370*        CASE: ORD-ORDER-ID(ORD-IDX) = TRAN-ORDER-ID
004380         WHEN ORD-ORDER-ID(ORD-IDX) = TRAN-ORDER-ID
004390*        FLIP ORD-FOUND
004400             SET ORD-FOUND TO TRUE
004410*        CARRY ORD-IDX INTO WS-ORD-IDX-SAVE
004420             MOVE ORD-IDX TO WS-ORD-IDX-SAVE
004430     END-SEARCH.
004440*    BRANCH WHEN ORD-FOUND
004450     IF ORD-FOUND
004460*    BRANCH WHEN NOT ORD-IS-DELIVERED(WS-ORD-IDX-SAVE)                 C
004470         IF NOT ORD-IS-DELIVERED(WS-ORD-IDX-SAVE)                 CCL4421
004480*        FLIP ORDER-IS-INVALID
004490             SET ORDER-IS-INVALID TO TRUE                         CCL4421
004500*        CARRY A FIELD FORWARD
004510             MOVE 'INVOICE REQUIRES DELIVERED STATUS' TO          CCL4421
004520                 WS-REJECT-MSG                                    CCL4421
004530         END-IF
004540     END-IF.
004550 2210-EDIT-ORDER-EXIT.
004560     EXIT.
004570     EJECT
004580******************************************************************
004590*       BUILD - INV-<CCYY>-<ORDER ID, 5 DIGITS ZERO FILLED>       *
004600******************************************************************
004610 2220-BUILD-INVOICE-NO.
004620*    CARRY ORD-ORDER-ID(WS-ORD-IDX-SAVE) INTO WS-ORDER-ID-EDIT
004630     MOVE ORD-ORDER-ID(WS-ORD-IDX-SAVE) TO WS-ORDER-ID-EDIT.      CCL4418
004640*    BUILD UP A DISPLAY FIELD BY CONCATENATION
004650     STRING 'INV-' DELIMITED BY SIZE
004660             WS-CURR-CCYY DELIMITED BY SIZE
004670             '-' DELIMITED BY SIZE
004680             WS-ORDER-ID-EDIT DELIMITED BY SIZE
004690             INTO WS-INVOICE-NO.
004700*    BUMP WS-INVOICE-CNTR
004710     ADD 1 TO WS-INVOICE-CNTR.
004720 2220-BUILD-INVOICE-NO-EXIT.
004730     EXIT.
004740     EJECT
004750******************************************************************
004760*                  WRITE THE INVOICE MASTER RECORD                *
004770******************************************************************
004780 2230-WRITE-INVOICE-RECORD.
004790*    WORK THE ARITHMETIC FOR WS-DISCOUNT-AMT-USD
004800     COMPUTE WS-DISCOUNT-AMT-USD =
004810         ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE) -
004820             ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE).
004830*    CLEAR INV-RECORD BEFORE REUSE
004840     INITIALIZE INV-RECORD.
004850*    CARRY WS-INVOICE-NO INTO INV-INVOICE-NO
004860     MOVE WS-INVOICE-NO                       TO INV-INVOICE-NO.
004870*    CARRY ORD-ORDER-ID(WS-ORD-IDX-SAVE) INTO INV-ORDER-ID
004880     MOVE ORD-ORDER-ID(WS-ORD-IDX-SAVE)        TO INV-ORDER-ID.
004890*    CARRY ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE) INTO INV-BASE-PRICE-USD
004900     MOVE ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE)  TO
004910         INV-BASE-PRICE-USD.
004920*    CARRY ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE) INTO INV-DISCOUNT-PCT
004930     MOVE ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE)    TO INV-DISCOUNT-PCT.
004940*    CARRY WS-DISCOUNT-AMT-USD INTO INV-DISCOUNT-AMT-USD
004950     MOVE WS-DISCOUNT-AMT-USD                  TO
004960         INV-DISCOUNT-AMT-USD.
004970*    CARRY ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) INTO INV-FINAL-PRICE-USD
004980     MOVE ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) TO
004990         INV-FINAL-PRICE-USD.
005000*    WRITE INV-FILE-REC
005010     WRITE INV-FILE-REC FROM INV-RECORD.
005020 2230-WRITE-INVOICE-RECORD-EXIT.
005030     EXIT.
005040     EJECT
005050******************************************************************
005060*                  WRITE THE INVOICE PRINT DETAIL LINE            *
005070******************************************************************
005080 2240-WRITE-INVOICE-PRINT-LINE.
005090*    CLEAR INV-PRINT-LINE BEFORE REUSE
005100     INITIALIZE INV-PRINT-LINE.
005110*    CARRY WS-INVOICE-NO INTO PRT-INVOICE-NO
005120     MOVE WS-INVOICE-NO                        TO PRT-INVOICE-NO.
005130*    CARRY ORD-ORDER-ID(WS-ORD-IDX-SAVE) INTO PRT-ORDER-ID
005140     MOVE ORD-ORDER-ID(WS-ORD-IDX-SAVE)         TO PRT-ORDER-ID.
005150*    SHIPMENT BLOCK - VOYAGE/CONTAINER IDS, NO PORT NAME        CCL4433
005160*    LOOKUP ON THIS TOOLCHAIN (NO CUSTOMER/PORT MASTER FILE)    CCL4433
005170     MOVE ORD-VOYAGE-ID(WS-ORD-IDX-SAVE)        TO PRT-VOYAGE-ID.  CCL4433
005180*    CARRY ORD-CONTAINER-ID(WS-ORD-IDX-SAVE) INTO PRT-CONTAINER-ID
005190     MOVE ORD-CONTAINER-ID(WS-ORD-IDX-SAVE)     TO               CCL4433
005200         PRT-CONTAINER-ID.                                      CCL4433
005210*    CARRY ORD-ORDERED-BY(WS-ORD-IDX-SAVE) INTO PRT-ORDERED-BY
005220     MOVE ORD-ORDERED-BY(WS-ORD-IDX-SAVE)       TO PRT-ORDERED-BY.
005230*    BUILD UP A DISPLAY FIELD BY CONCATENATION
005240     STRING WS-CURR-CCYY '-' WS-CURR-MM '-' WS-CURR-DD
005250             DELIMITED BY SIZE INTO PRT-ORDER-DATE.
005260*    BUILD UP A DISPLAY FIELD BY CONCATENATION
005270     STRING WS-CURR-CCYY '-' WS-CURR-MM '-' WS-CURR-DD
005280             DELIMITED BY SIZE INTO PRT-DELIVERY-DATE.
005290*    CARRY ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE) INTO PRT-BASE-PRICE-USD
005300     MOVE ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE)   TO
005310         PRT-BASE-PRICE-USD.
005320*    CARRY ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE) INTO PRT-DISCOUNT-PCT
005330     MOVE ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE)      TO PRT-DISCOUNT-PCT.
005340*    CARRY ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) INTO PRT-FINAL-PRICE-USD
005350     MOVE ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE)  TO
005360         PRT-FINAL-PRICE-USD.
005370*    PRINT THE REASON LINE ONLY WHEN ONE WAS RECORDED AT        CCL4433
005380*    BOOKING OR DISCOUNT TIME - OTHERWISE LEAVE IT BLANK        CCL4433
005390     IF ORD-DISCOUNT-REASON(WS-ORD-IDX-SAVE) NOT = SPACES       CCL4433
005400*        CARRY ORD-DISCOUNT-REASON(WS-ORD-IDX-SAVE) INTO PRT-REASON
005410         MOVE ORD-DISCOUNT-REASON(WS-ORD-IDX-SAVE) TO           CCL4433
005420             PRT-DISCOUNT-REASON                                CCL4433
005430     END-IF.                                                    CCL4433
005440*    WRITE INV-PRT-REC
005450     WRITE INV-PRT-REC FROM INV-PRINT-LINE.
005460 2240-WRITE-INVOICE-PRINT-LINE-EXIT.
005470     EXIT.
005480     EJECT
005490******************************************************************
005500*                            CLOSE                                 *
005510******************************************************************
005520 EOJ9000-CLOSE-FILES.
005530*    CLOSE OUT THE FILE SET
005540     CLOSE INVTRAN.
005550*    CLOSE OUT THE FILE SET
005560     CLOSE INVPRT.
005570*    CLOSE OUT THE FILE SET
005580     CLOSE INVFILE.
005590*    INVOKE EOJ9100-DISPLAY-COUNTERS
005600     PERFORM EOJ9100-DISPLAY-COUNTERS
005610         THRU EOJ9199-DISPLAY-COUNTERS-EXIT.
005620*    SHORT-CIRCUIT OUT OF THIS PARAGRAPH
005630     GO TO EOJ9999-EXIT.
005640*----------------------------------------------------------------------*
005650*  EOJ9100 DISPLAY COUNTERS                                             *
005660*----------------------------------------------------------------------*
005670 EOJ9100-DISPLAY-COUNTERS.
005680*    LOG A LINE TO THE OPERATOR CONSOLE
005690     DISPLAY 'FOINVGEN PROCESSING COMPLETE'.
005700*    LOG A LINE TO THE OPERATOR CONSOLE
005710     DISPLAY 'TRANSACTIONS READ:      ' WS-TRAN-READ-CNTR.
005720*    LOG A LINE TO THE OPERATOR CONSOLE
005730     DISPLAY 'INVOICES GENERATED:      ' WS-INVOICE-CNTR.
005740*    LOG A LINE TO THE OPERATOR CONSOLE
005750     DISPLAY 'TRANSACTIONS REJECTED:  ' WS-TRAN-REJECT-CNTR.
005760 EOJ9199-DISPLAY-COUNTERS-EXIT.
005770     EXIT.
005780     EJECT
005790******************************************************************
005800*                            ABEND                                *
005810******************************************************************
005820 EOJ9900-ABEND.
005830*    LOG A LINE TO THE OPERATOR CONSOLE
005840     DISPLAY 'FOINVGEN - PROGRAM ABENDING'.
005850*    HAND OFF TO THE SHARED SUBROUTINE
005860     CALL 'CKABEND'.
005870 EOJ9999-EXIT.
005880     EXIT.
