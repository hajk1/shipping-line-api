000010******************************************************************
000020*    F O I N V R E C  --  INVOICE MASTER RECORD LAYOUT            *
000030*                                                                 *
000040*    ONE ENTRY PER GENERATED DELIVERY INVOICE, KEYED BY           *
000050*    INV-INVOICE-NO. INV-DISCOUNT-AMT-USD IS A COMPUTED DISPLAY   *
000060*    FIELD (BASE LESS FINAL), NOT AN INDEPENDENTLY STORED RATE.   *
000070*    THIS MEMBER IS A BARE FIELD LIST - COPY IT IN UNDER          *
000080*    WHICHEVER GOVERNING LEVEL THE CALLER NEEDS.                  *
000090******************************************************************
000100*    90/05  DWM   ORIGINAL LAYOUT - TICKET CCL-0229
000110*    24/08  LPK   INVOICE NUMBER WIDENED TO X(14) FOR THE
000120*                 INV-YYYY-NNNNN FORMAT CHANGE - CCL-4418
000130*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000140*                 FOINVGEN CARRIED ITS OWN INLINE DUPLICATE OF
000150*                 THIS LAYOUT.  RELEVELED TO A BARE FIELD LIST
000160*                 SO FOINVGEN CAN COPY IT IN DIRECTLY - CCL-4434
000170******************************************************************
000180     10  INV-INVOICE-NO            PIC X(14).                     CCL4434
000190     10  INV-ORDER-ID              PIC 9(09).                     CCL4434
000200     10  INV-BASE-PRICE-USD        PIC S9(9)V99 COMP-3.           CCL4434
000210     10  INV-DISCOUNT-PCT          PIC S9(3)V99 COMP-3.           CCL4434
000220     10  INV-DISCOUNT-AMT-USD      PIC S9(9)V99 COMP-3.           CCL4434
000230     10  INV-FINAL-PRICE-USD       PIC S9(9)V99 COMP-3.           CCL4434
000240     10  FILLER                    PIC X(06).                    CCL4434
