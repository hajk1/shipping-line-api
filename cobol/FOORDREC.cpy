000010******************************************************************
000020*    F O O R D R E C  --  FREIGHT ORDER MASTER RECORD LAYOUT      *
000030*                                                                 *
000040*    ONE ENTRY PER BOOKED FREIGHT ORDER. ORD-BASE-PRICE-USD IS    *
000050*    SET ONCE AT BOOKING TIME FROM THE VOYAGE RATE TABLE AND IS   *
000060*    NEVER RECOMPUTED - DISCOUNT RECALCULATION (FODISCNT) AND     *
000070*    INVOICING (FOINVGEN) BOTH WORK FROM THIS STORED BASE.        *
000080*    THIS MEMBER IS A BARE FIELD LIST - COPY IT IN UNDER          *
000090*    WHICHEVER GOVERNING LEVEL THE CALLER NEEDS.  ONE MEMBER,     *
000100*    THREE PROGRAMS (FOBOOKNG/FODISCNT/FOINVGEN) - KEEP IT THAT   *
000110*    WAY, DO NOT LET ANY ONE PROGRAM DRIFT ITS OWN COPY.          *
000120******************************************************************
000130*    88/03  DWM   ORIGINAL LAYOUT - TICKET CCL-0175
000140*    99/02  DWM   Y2K - REVIEWED, NO 2-DIGIT YEAR FIELDS HELD
000150*                 ON THIS RECORD - CCL-1308
000160*    24/07  RFT   ORD-DISCOUNT-REASON ADDED FOR DISCOUNT UPDATE
000170*                 FLOW - CCL-4405
000180*    24/08  LPK   ORD-ORDER-STATUS 88-LEVELS ADDED - CCL-4417
000190*    26/08  RFT   MEMBER WAS SIZED BUT NEVER ACTUALLY COPY'D -
000200*                 ALL THREE PROGRAMS CARRIED THEIR OWN INLINE
000210*                 DUPLICATE OF THIS LAYOUT, WHICH IS EXACTLY THE
000220*                 LAYOUT-DRIFT RISK THIS MEMBER EXISTS TO AVOID.
000230*                 RELEVELED TO A BARE FIELD LIST SO ALL THREE
000240*                 CAN COPY IT IN DIRECTLY - CCL-4434
000250******************************************************************
000260     10  ORD-ORDER-ID              PIC 9(09).                     CCL4434
000270     10  ORD-VOYAGE-ID             PIC 9(09).                     CCL4434
000280     10  ORD-CONTAINER-ID          PIC 9(09).                     CCL4434
000290     10  ORD-CUSTOMER-ID           PIC 9(09).                     CCL4434
000300     10  ORD-AGENT-ID              PIC 9(09).                     CCL4434
000310     10  ORD-ORDERED-BY            PIC X(40).                     CCL4434
000320     10  ORD-BASE-PRICE-USD        PIC S9(9)V99 COMP-3.           CCL4434
000330     10  ORD-DISCOUNT-PCT          PIC S9(3)V99 COMP-3.           CCL4434
000340     10  ORD-DISCOUNT-REASON       PIC X(80).                     CCL4434
000350     10  ORD-FINAL-PRICE-USD       PIC S9(9)V99 COMP-3.           CCL4434
000360     10  ORD-ORDER-STATUS          PIC X(10).                     CCL4434
000370         88  ORD-IS-BOOKED             VALUE 'BOOKED'.            CCL4434
000380         88  ORD-IS-DELIVERED          VALUE 'DELIVERED'.         CCL4434
000390         88  ORD-IS-CANCELLED          VALUE 'CANCELLED'.         CCL4434
000400     10  FILLER                    PIC X(10).                    CCL4434
