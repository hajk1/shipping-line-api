000010******************************************************************
000020*    F O P A R M S  --  BOOKING CONFIGURATION CONSTANTS          *
000030*                                                                 *
000040*    SHOP-WIDE CONSTANTS FOR THE FREIGHT BOOKING SUITE. KEEP      *
000050*    THIS MEMBER SMALL - ONE VALUE, ONE TICKET - SO A RATE        *
000060*    CHANGE NEVER FORCES A RECOMPILE OF MORE THAN WHAT READS IT.  *
000070******************************************************************
000080*    24/07  RFT   ORIGINAL MEMBER - AUTO-CUTOFF MOVED OUT OF
000090*                 FOBOOKNG SOURCE PER CCL-4403
000100******************************************************************
000110  01  FO-SHOP-PARAMETERS.
000120      05  BOOKING-AUTO-CUTOFF-PCT   PIC S9(3)V99 COMP-3
000130                                     VALUE +90.00.
000140      05  FO-MAX-TABLE-ENTRIES      PIC S9(4) COMP
000150                                     VALUE +4000.
