000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FOBOOKNG.
000030 AUTHOR.         D. MARLOWE.
000040 INSTALLATION.   CONTINENTAL CONTAINER LINE - BOOKING AND RATING DP.
000050 DATE-WRITTEN.   07/1987.
000060 DATE-COMPILED.
000070 SECURITY.       CCL INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SOURCE-COMPUTER. IBM-3090.
000110 OBJECT-COMPUTER. IBM-3090.
000120 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000130                  UPSI-0 IS FOBOOKNG-RERUN-SWITCH.
000140 INPUT-OUTPUT SECTION.
000150 FILE-CONTROL.
000160     SELECT VOYFILE ASSIGN TO VOYFILE.
000170     SELECT CNTFILE ASSIGN TO CNTFILE.
000180     SELECT VPRFILE ASSIGN TO VPRFILE.
000190     SELECT ORDFILE ASSIGN TO ORDFILE.
000200     SELECT ORDTRAN ASSIGN TO ORDTRAN.
000210     SELECT ORDRPT  ASSIGN TO ORDRPT.
000220 DATA DIVISION.
000230 FILE SECTION.
000240 FD  VOYFILE
000250     RECORDING MODE IS F
000260     BLOCK CONTAINS 0 RECORDS.
000270 01  VOY-FILE-REC.                                                CCL4434
000272     COPY FOVOYREC.                                               CCL4434
000280 FD  CNTFILE
000290     RECORDING MODE IS F
000300     BLOCK CONTAINS 0 RECORDS.
000310 01  CNT-FILE-REC.                                                CCL4434
000312     COPY FOCNTREC.                                               CCL4434
000320 FD  VPRFILE
000330     RECORDING MODE IS F
000340     BLOCK CONTAINS 0 RECORDS.
000350 01  VPR-FILE-REC.                                                CCL4434
000352     COPY FOVPRREC.                                               CCL4434
000360 FD  ORDFILE
000370     RECORDING MODE IS F
000380     BLOCK CONTAINS 0 RECORDS.
000390 01  ORD-FILE-REC.                                                CCL4434
000392     COPY FOORDREC.                                               CCL4434
000400 FD  ORDTRAN
000410     RECORDING MODE IS F
000420     BLOCK CONTAINS 0 RECORDS.
000430 01  ORD-TRAN-REC               PIC X(90).
000440 FD  ORDRPT
000450     RECORDING MODE IS F
000460     BLOCK CONTAINS 0 RECORDS.
000470 01  ORD-RPT-REC                PIC X(150).
000480******************************************************************
000490*                                                                *
000500*A    ABSTRACT..                                                 *
000510*  BOOKS ONE FREIGHT ORDER PER ORDTRAN RECORD AGAINST THE VOYAGE  *
000520*  THE ORDER NAMES.  PRICES THE ORDER FROM THE VOYAGE RATE TABLE  *
000530*  (VPRFILE) FOR THE CONTAINER'S SIZE, VALIDATES REMAINING TEU    *
000540*  CAPACITY ON THE VOYAGE, WRITES THE ORDER, ACCUMULATES THE      *
000550*  VOYAGE'S LOADED TEU RUNNING TOTAL AND AUTO-CLOSES THE VOYAGE   *
000560*  TO FURTHER BOOKING ONCE LOADED TEU PASSES THE SHOP'S CUTOFF    *
000570*  PERCENTAGE OF MAXIMUM CAPACITY. NONE OF VOYFILE, CNTFILE,      *
000580*  VPRFILE OR ORDFILE HAS ISAM/VSAM ACCESS ON THIS TOOLCHAIN SO   *
000590*  ALL FOUR ARE TABLE-LOADED AT START; VOYFILE AND ORDFILE ARE    *
000600*  THE ONLY ONES CHANGED AND SO THE ONLY ONES REWRITTEN AT EOJ.   *
000610*                                                                 *
000620*J    JCL..                                                       *
000630*                                                                 *
000640* //FOBOOKNG EXEC PGM=FOBOOKNG                                    *
000650* //SYSOUT   DD SYSOUT=*                                          *
000660* //VOYFILE  DD DSN=CCL.PROD.FO.VOYFILE,DISP=(MOD,CATLG,CATLG),   *
000670* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                 *
000680* //            DCB=(RECFM=FB,LRECL=70,BLKSIZE=0)                 *
000690* //CNTFILE  DD DSN=CCL.PROD.FO.CNTFILE,DISP=SHR                  *
000700* //VPRFILE  DD DSN=CCL.PROD.FO.VPRFILE,DISP=SHR                  *
000710* //ORDFILE  DD DSN=CCL.PROD.FO.ORDFILE,DISP=(MOD,CATLG,CATLG),   *
000720* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),               *
000730* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                *
000740* //ORDTRAN  DD DSN=CCL.PROD.FO.ORDTRAN,DISP=SHR                  *
000750* //ORDRPT   DD SYSOUT=*,                                         *
000760* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)                *
000770* //*                                                             *
000780*                                                                 *
000790*P    ENTRY PARAMETERS..                                          *
000800*     NONE.                                                       *
000810*                                                                 *
000820*E    ERRORS DETECTED BY THIS ELEMENT..                           *
000830*     I/O ERROR ON FILES.                                         *
000840*     ORDTRAN RECORD NAMING A VOYAGE NOT ON VOYFILE.               *
000850*     ORDER AGAINST A CANCELLED OR BOOKING-CLOSED VOYAGE.          *
000860*     ORDER AGAINST A CONTAINER OR CONTAINER SIZE WITH NO RATE     *
000870*     ROW ON VPRFILE FOR THE VOYAGE.                               *
000880*     ORDER THAT WOULD EXCEED THE VOYAGE'S REMAINING TEU.          *
000890*                                                                 *
000900*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
000910*                                                                 *
000920*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                     *
000930*                                                                 *
000940*U    USER CONSTANTS AND TABLES REFERENCED..                      *
000950*     FOPARMS  ---- BOOKING-AUTO-CUTOFF-PCT, TABLE SIZE            *
000960*                                                                 *
000970*H    CHANGE HISTORY..                                             *
000980*     87/07  DWM   ORIGINAL PROGRAM - TICKET CCL-0155             *
000990*     88/01  DWM   CAPACITY CHECK ADDED AGAINST VOY-MAX-CAPACITY   *
001000*                  -TEU - CCL-0162                                 *
001010*     91/11  SAH   RATE LOOKUP SPLIT OUT TO ITS OWN PARAGRAPH SO   *
001020*                  MISSING-RATE CAN BE DISTINGUISHED FROM A        *
001030*                  CAPACITY REJECT IN THE EOJ COUNTS - CCL-0312    *
001040*     98/11  DWM   Y2K - NO 2-DIGIT YEAR FIELDS ON THESE RECORDS,  *
001050*                  REVIEWED AND CLOSED - CCL-1280                  *
001060*     24/07  RFT   AUTO-CUTOFF ADDED - WHEN A BOOKING PUSHES A     *
001070*                  VOYAGE'S LOADED TEU PAST THE SHOP CUTOFF PCT    *
001080*                  OF MAX CAPACITY, THE VOYAGE IS FLAGGED CLOSED   *
001090*                  TO FURTHER BOOKING - CCL-4403                   *
001100*     24/08  LPK   REMAINING-CAPACITY REJECT MESSAGE REWORDED TO   *
001110*                  CARRY BOTH THE REMAINING AND REQUESTED TEU FOR  *
001120*                  THE CUSTOMER SERVICE DESK - CCL-4419            *
001130*     26/08  RFT   CREATE-TIME DISCOUNT WAS BEING DROPPED ON THE   *
001140*                  FLOOR - ORD-TRAN-RECORD NOW CARRIES THE AGENT'S *
001150*                  REQUESTED PCT AND THE FINAL PRICE COMPUTE WAS   *
001160*                  ADDED SO BOOK-TIME MATCHES FODISCNT - CCL-4431  *
001170*                                                                 *
001180******************************************************************
001190     EJECT
001200 WORKING-STORAGE SECTION.
001210 01  FILLER PIC X(32)
001220     VALUE 'FOBOOKNG WORKING STORAGE BEGINS'.
001230******************************************************************
001240*                         DATA AREAS                              *
001250******************************************************************
001260     COPY FOPARMS.
001270     EJECT
001280******************************************************************
001290*                     READ ONLY CONSTANTS                         *
001300******************************************************************
001310 01  READ-ONLY-WORK-AREA.
001320     05  BINARY1                COMP PIC S9(04) VALUE +1.
001330     05  MISC-CONSTANTS.
001340         10  WS-SEP-VALUES      PIC S9(13) COMP-3
001350                                VALUE +0000000000005.
001360         10  WS-SEP-TABLE REDEFINES WS-SEP-VALUES.
001370             15  FILLER         PIC X(6).
001380             15  SEP-BYTE       PIC X.
001390     05  WS-RECSIZE-AREA        COMP PIC S9(8) VALUE +4000.
001400     05  FILLER REDEFINES WS-RECSIZE-AREA.
001410         10  FILLER             PIC X(2).
001420         10  WS-RECSIZE-CHK     COMP PIC 9(4).
001430     05  WS-ORDTAB-SIZE-AREA    COMP PIC S9(8) VALUE +4000.
001440     05  FILLER REDEFINES WS-ORDTAB-SIZE-AREA.
001450         10  FILLER             PIC X(2).
001460         10  WS-ORDTAB-SIZE-CHK COMP PIC 9(4).
001470* SWITCHES AREA
001480     05  END-OF-TRAN-INDICATOR  PIC X(1).
001490         88  END-OF-TRAN            VALUE 'Y'.
001500     05  ORDER-VALID-IND        PIC X(1).
001510         88  ORDER-IS-VALID         VALUE 'Y'.
001520         88  ORDER-IS-INVALID       VALUE 'N'.
001530     05  VOY-FOUND-IND          PIC X(1).
001540         88  VOY-FOUND              VALUE 'Y'.
001550         88  VOY-NOT-FOUND          VALUE 'N'.
001560     05  CNT-FOUND-IND          PIC X(1).
001570         88  CNT-FOUND              VALUE 'Y'.
001580         88  CNT-NOT-FOUND          VALUE 'N'.
001590     05  VPR-FOUND-IND          PIC X(1).
001600         88  VPR-FOUND              VALUE 'Y'.
001610         88  VPR-NOT-FOUND          VALUE 'N'.
001620* I-O READ ONLY DATA
001630     05  VOYFILE-STATUS         PIC X(02).
001640         88  VOYFILE-OK             VALUE '00'.
001650         88  VOYFILE-EOF            VALUE '10'.
001660     05  CNTFILE-STATUS         PIC X(02).
001670         88  CNTFILE-OK             VALUE '00'.
001680         88  CNTFILE-EOF            VALUE '10'.
001690     05  VPRFILE-STATUS         PIC X(02).
001700         88  VPRFILE-OK             VALUE '00'.
001710         88  VPRFILE-EOF            VALUE '10'.
001720     05  ORDFILE-STATUS         PIC X(02).
001730         88  ORDFILE-OK             VALUE '00'.
001740         88  ORDFILE-EOF            VALUE '10'.
001750     05  ORDTRAN-STATUS         PIC X(02).
001760         88  ORDTRAN-OK             VALUE '00'.
001770         88  ORDTRAN-EOF            VALUE '10'.
001780     05  ORDRPT-STATUS          PIC X(02).
001790         88  ORDRPT-OK              VALUE '00'.
001800     EJECT
001810******************************************************************
001820*                V A R I A B L E   D A T A   A R E A S            *
001830******************************************************************
001840 01  VARIABLE-WORK-AREA.
001850     05  WS-NEXT-ORDER-ID       PIC 9(09) COMP-3 VALUE 1.
001860     05  WS-ERROR-MSG           PIC X(60).
001870     05  WS-REJECT-MSG          PIC X(80).
001880     05  WS-VOY-IDX-SAVE        PIC S9(04) COMP-3.
001890     05  WS-CNT-IDX-SAVE        PIC S9(04) COMP-3.
001900     05  WS-VPR-IDX-SAVE        PIC S9(04) COMP-3.
001910* CAPACITY ARITHMETIC WORK AREA
001920     05  WS-REMAINING-TEU       PIC S9(06) COMP-3.
001930     05  WS-CUTOFF-TEU          PIC S9(06)V99 COMP-3.
001940     05  WS-DISPLAY-REMAIN      PIC ZZZ,ZZ9.
001950     05  WS-DISPLAY-REQUIRE     PIC ZZZ,ZZ9.
001960* PRICE ARITHMETIC WORK AREA
001970     05  WS-DISCOUNT-FACTOR     PIC S9(3)V99 COMP-3.
001980* COUNTERS
001990     05  WS-WORK-COUNTERS.
002000         10  WS-TRAN-READ-CNTR      PIC S9(9) COMP-3 VALUE 0.
002010         10  WS-ORDER-BOOKED-CNTR   PIC S9(9) COMP-3 VALUE 0.
002020         10  WS-TRAN-REJECT-CNTR    PIC S9(9) COMP-3 VALUE 0.
002030         10  WS-VOYAGE-CUTOFF-CNTR  PIC S9(9) COMP-3 VALUE 0.
002040     05  FILLER                     PIC X(04).
002050     EJECT
002060******************************************************************
002070*                  FREIGHT ORDER TRANSACTION RECORD               *
002080******************************************************************
002090 01  ORD-TRAN-RECORD.
002100     05  TRAN-VOYAGE-ID             PIC 9(09).
002110     05  TRAN-CONTAINER-ID          PIC 9(09).
002120     05  TRAN-CUSTOMER-ID           PIC 9(09).
002130     05  TRAN-AGENT-ID              PIC 9(09).
002140     05  TRAN-ORDERED-BY            PIC X(40).
002150     05  TRAN-DISCOUNT-PCT          PIC S9(3)V99.                 CCL4431
002160     05  TRAN-DISCOUNT-PRESENT      PIC X(01).                    CCL4431
002170         88  TRAN-DISCOUNT-IS-PRESENT   VALUE 'Y'.                CCL4431
002180     05  FILLER                     PIC X(08).
002190     EJECT
002200******************************************************************
002210*                    BOOKING RESULT REPORT RECORD                 *
002220******************************************************************
002230 01  ORD-RPT-RECORD.
002240     05  RPT-ORDER-ID               PIC 9(09).
002250     05  FILLER                     PIC X(01).
002260     05  RPT-VOYAGE-ID              PIC 9(09).
002270     05  FILLER                     PIC X(01).
002280     05  RPT-FINAL-PRICE-USD        PIC ZZZ,ZZZ,ZZ9.99.
002290     05  FILLER                     PIC X(01).
002300     05  RPT-STATUS                 PIC X(10).
002310     05  FILLER                     PIC X(01).
002320     05  RPT-MESSAGE                PIC X(80).
002330     05  FILLER                     PIC X(24).
002340     EJECT
002350******************************************************************
002360*                      VOYAGE MASTER TABLE                        *
002370******************************************************************
002380 01  VOY-TABLE-CONTROL.
002390     05  VOY-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002400     05  VOY-TABLE OCCURS 1 TO 4000 TIMES
002410             DEPENDING ON VOY-TABLE-COUNT
002420             ASCENDING KEY IS VOY-VOYAGE-ID
002430             INDEXED BY VOY-IDX.
002435         COPY FOVOYREC.                                           CCL4434
002570         10  VOY-LOADED-TEU        PIC S9(06) COMP-3 VALUE 0.      CCL4434
002580     EJECT
002590******************************************************************
002600*                    CONTAINER MASTER TABLE                       *
002610******************************************************************
002620 01  CNT-TABLE-CONTROL.
002630     05  CNT-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002640     05  CNT-TABLE OCCURS 1 TO 4000 TIMES
002650             DEPENDING ON CNT-TABLE-COUNT
002660             ASCENDING KEY IS CNT-CONTAINER-ID
002670             INDEXED BY CNT-IDX.
002675         COPY FOCNTREC.                                           CCL4434
002760     EJECT
002770******************************************************************
002780*                   VOYAGE RATE TABLE                             *
002790******************************************************************
002800 01  VPR-TABLE-CONTROL.
002810     05  VPR-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002820     05  VPR-TABLE OCCURS 1 TO 4000 TIMES
002830             DEPENDING ON VPR-TABLE-COUNT
002840             INDEXED BY VPR-IDX.
002845         COPY FOVPRREC.                                           CCL4434
002890     EJECT
002900******************************************************************
002910*                   FREIGHT ORDER MASTER TABLE                    *
002920******************************************************************
002930 01  ORD-TABLE-CONTROL.
002940     05  ORD-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
002950     05  ORD-TABLE OCCURS 1 TO 4000 TIMES
002960             DEPENDING ON ORD-TABLE-COUNT
002970             INDEXED BY ORD-IDX.
002975         COPY FOORDREC.                                           CCL4434
003130     EJECT
003140 01  FILLER PIC X(32)
003150     VALUE 'FOBOOKNG WORKING STORAGE ENDS  '.
003160 LINKAGE SECTION.
003170     EJECT
003180******************************************************************
003190*                        PROCEDURE DIVISION                       *
003200******************************************************************
003210 PROCEDURE DIVISION.
003220*----------------------------------------------------------------------*
003230*  CONTROL PROCESS                                                      *
003240*----------------------------------------------------------------------*
003250 0000-CONTROL-PROCESS.
003260*    INVOKE 1000-INITIALIZATION
003270     PERFORM 1000-INITIALIZATION
003280         THRU 1099-INITIALIZATION-EXIT.
003290*    INVOKE 2000-MAIN-PROCESS
003300     PERFORM 2000-MAIN-PROCESS
003310         THRU 2099-MAIN-PROCESS-EXIT
003320         UNTIL END-OF-TRAN.
003330*    INVOKE EOJ9000-CLOSE-FILES
003340     PERFORM EOJ9000-CLOSE-FILES
003350         THRU EOJ9999-EXIT.
003360     GOBACK.
003370     EJECT
003380******************************************************************
003390*                         INITIALIZATION                          *
003400******************************************************************
003410 1000-INITIALIZATION.
003420*    CLEAR VARIABLE-WORK-AREA BEFORE REUSE
003430     INITIALIZE VARIABLE-WORK-AREA
003440*    CLEAR WS-WORK-COUNTERS BEFORE REUSE
003450     INITIALIZE WS-WORK-COUNTERS
003460*    CARRY 'N' INTO END-OF-TRAN-INDICATOR
003470     MOVE 'N' TO END-OF-TRAN-INDICATOR
003480*    INVOKE 1100-OPEN-FILES
003490     PERFORM 1100-OPEN-FILES
003500         THRU 1199-OPEN-FILES-EXIT
003510*    INVOKE 1200-LOAD-VOYAGE-TABLE
003520     PERFORM 1200-LOAD-VOYAGE-TABLE
003530         THRU 1299-LOAD-VOYAGE-TABLE-EXIT
003540*    INVOKE 1300-LOAD-CONTAINER-TABLE
003550     PERFORM 1300-LOAD-CONTAINER-TABLE
003560         THRU 1399-LOAD-CONTAINER-TABLE-EXIT
003570*    INVOKE 1400-LOAD-RATE-TABLE
003580     PERFORM 1400-LOAD-RATE-TABLE
003590         THRU 1499-LOAD-RATE-TABLE-EXIT
003600*    INVOKE 1500-LOAD-ORDER-TABLE
003610     PERFORM 1500-LOAD-ORDER-TABLE
003620         THRU 1599-LOAD-ORDER-TABLE-EXIT
003630     .
003640 1099-INITIALIZATION-EXIT.
003650     EXIT.
003660     EJECT
003670*----------------------------------------------------------------------*
003680*  OPEN FILES                                                           *
003690*----------------------------------------------------------------------*
003700 1100-OPEN-FILES.
003710*    OPEN THE FILE SET FOR THIS RUN
003720     OPEN INPUT VOYFILE.
003730*    OPEN THE FILE SET FOR THIS RUN
003740     OPEN INPUT CNTFILE.
003750*    OPEN THE FILE SET FOR THIS RUN
003760     OPEN INPUT VPRFILE.
003770*    OPEN THE FILE SET FOR THIS RUN
003780     OPEN INPUT ORDFILE.
003790*    OPEN THE FILE SET FOR THIS RUN
003800     OPEN INPUT ORDTRAN.
003810*    BRANCH WHEN ORDTRAN-STATUS NOT = '00'
003820     IF ORDTRAN-STATUS NOT = '00'
003830*        LOG A LINE TO THE OPERATOR CONSOLE
003840         DISPLAY 'FOBOOKNG - ERROR OPENING ORDTRAN: '
003850                 ORDTRAN-STATUS
003860*        INVOKE EOJ9900-ABEND
003870         PERFORM EOJ9900-ABEND
003880     END-IF.
003890*    OPEN THE FILE SET FOR THIS RUN
003900     OPEN OUTPUT ORDRPT.
003910*    BRANCH WHEN ORDRPT-STATUS NOT = '00'
003920     IF ORDRPT-STATUS NOT = '00'
003930*        LOG A LINE TO THE OPERATOR CONSOLE
003940         DISPLAY 'FOBOOKNG - ERROR OPENING ORDRPT: '
003950                 ORDRPT-STATUS
003960*        INVOKE EOJ9900-ABEND
003970         PERFORM EOJ9900-ABEND
003980     END-IF.
003990 1199-OPEN-FILES-EXIT.
004000     EXIT.
004010     EJECT
004020******************************************************************
004030*           LOAD THE VOYAGE MASTER AND TEU ACCUMULATORS           *
004040******************************************************************
004050 1200-LOAD-VOYAGE-TABLE.
004060*    BRANCH WHEN VOYFILE-EOF
004070     IF VOYFILE-EOF
004080*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
004090         GO TO 1299-LOAD-VOYAGE-TABLE-EXIT
004100     END-IF.
004110*    PRIME/ADVANCE THE VOYFILE READ
004120     READ VOYFILE
004130*        HANDLE END OF FILE
004140         AT END SET VOYFILE-EOF TO TRUE
004150     END-READ.
004160*    INVOKE 1210-ACCEPT-VOYAGE-RECORD
004170     PERFORM 1210-ACCEPT-VOYAGE-RECORD
004180         THRU 1210-ACCEPT-VOYAGE-RECORD-EXIT
004190         UNTIL VOYFILE-EOF.
004200*    CLOSE OUT THE FILE SET
004210     CLOSE VOYFILE.
004220 1299-LOAD-VOYAGE-TABLE-EXIT.
004230     EXIT.
004240*----------------------------------------------------------------------*
004250*  ACCEPT VOYAGE RECORD                                                 *
004260*----------------------------------------------------------------------*
004270 1210-ACCEPT-VOYAGE-RECORD.
004280*    BUMP VOY-TABLE-COUNT
004290     ADD 1 TO VOY-TABLE-COUNT.
004300*    CARRY VOY-FILE-REC INTO VOY-TABLE(VOY-TABLE-COUNT)
004310     MOVE VOY-FILE-REC TO VOY-TABLE(VOY-TABLE-COUNT).
004320*    CARRY 0 INTO VOY-LOADED-TEU(VOY-TABLE-COUNT)
004330     MOVE 0 TO VOY-LOADED-TEU(VOY-TABLE-COUNT).
004340*    PRIME/ADVANCE THE VOYFILE READ
004350     READ VOYFILE
004360*        HANDLE END OF FILE
004370         AT END SET VOYFILE-EOF TO TRUE
004380     END-READ.
004390 1210-ACCEPT-VOYAGE-RECORD-EXIT.
004400     EXIT.
004410     EJECT
004420*----------------------------------------------------------------------*
004430*  LOAD CONTAINER TABLE                                                 *
004440*----------------------------------------------------------------------*
004450 1300-LOAD-CONTAINER-TABLE.
004460*    BRANCH WHEN CNTFILE-EOF
004470     IF CNTFILE-EOF
004480*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
004490         GO TO 1399-LOAD-CONTAINER-TABLE-EXIT
004500     END-IF.
004510*    PRIME/ADVANCE THE CNTFILE READ
004520     READ CNTFILE
004530*        HANDLE END OF FILE
004540         AT END SET CNTFILE-EOF TO TRUE
004550     END-READ.
004560*    INVOKE 1310-ACCEPT-CONTAINER-RECORD
004570     PERFORM 1310-ACCEPT-CONTAINER-RECORD
004580         THRU 1310-ACCEPT-CONTAINER-RECORD-EXIT
004590         UNTIL CNTFILE-EOF.
004600*    CLOSE OUT THE FILE SET
004610     CLOSE CNTFILE.
004620 1399-LOAD-CONTAINER-TABLE-EXIT.
004630     EXIT.
004640*----------------------------------------------------------------------*
004650*  ACCEPT CONTAINER RECORD                                              *
004660*----------------------------------------------------------------------*
004670 1310-ACCEPT-CONTAINER-RECORD.
004680*    BUMP CNT-TABLE-COUNT
004690     ADD 1 TO CNT-TABLE-COUNT.
004700*    CARRY CNT-FILE-REC INTO CNT-TABLE(CNT-TABLE-COUNT)
004710     MOVE CNT-FILE-REC TO CNT-TABLE(CNT-TABLE-COUNT).
004720*    PRIME/ADVANCE THE CNTFILE READ
004730     READ CNTFILE
004740*        HANDLE END OF FILE
004750         AT END SET CNTFILE-EOF TO TRUE
004760     END-READ.
004770 1310-ACCEPT-CONTAINER-RECORD-EXIT.
004780     EXIT.
004790     EJECT
004800*----------------------------------------------------------------------*
004810*  LOAD RATE TABLE                                                      *
004820*----------------------------------------------------------------------*
004830 1400-LOAD-RATE-TABLE.
004840*    BRANCH WHEN VPRFILE-EOF
004850     IF VPRFILE-EOF
004860*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
004870         GO TO 1499-LOAD-RATE-TABLE-EXIT
004880     END-IF.
004890*    PRIME/ADVANCE THE VPRFILE READ
004900     READ VPRFILE
004910*        HANDLE END OF FILE
004920         AT END SET VPRFILE-EOF TO TRUE
004930     END-READ.
004940*    INVOKE 1410-ACCEPT-RATE-RECORD
004950     PERFORM 1410-ACCEPT-RATE-RECORD
004960         THRU 1410-ACCEPT-RATE-RECORD-EXIT
004970         UNTIL VPRFILE-EOF.
004980*    CLOSE OUT THE FILE SET
004990     CLOSE VPRFILE.
005000 1499-LOAD-RATE-TABLE-EXIT.
005010     EXIT.
005020*----------------------------------------------------------------------*
005030*  ACCEPT RATE RECORD                                                   *
005040*----------------------------------------------------------------------*
005050 1410-ACCEPT-RATE-RECORD.
005060*    BUMP VPR-TABLE-COUNT
005070     ADD 1 TO VPR-TABLE-COUNT.
005080*    CARRY VPR-FILE-REC INTO VPR-TABLE(VPR-TABLE-COUNT)
005090     MOVE VPR-FILE-REC TO VPR-TABLE(VPR-TABLE-COUNT).
005100*    PRIME/ADVANCE THE VPRFILE READ
005110     READ VPRFILE
005120*        HANDLE END OF FILE
005130         AT END SET VPRFILE-EOF TO TRUE
005140     END-READ.
005150 1410-ACCEPT-RATE-RECORD-EXIT.
005160     EXIT.
005170     EJECT
005180*----------------------------------------------------------------------*
005190*  LOAD ORDER TABLE                                                     *
005200*----------------------------------------------------------------------*
005210 1500-LOAD-ORDER-TABLE.
005220*    BRANCH WHEN ORDFILE-EOF
005230     IF ORDFILE-EOF
005240*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
005250         GO TO 1599-LOAD-ORDER-TABLE-EXIT
005260     END-IF.
005270*    PRIME/ADVANCE THE ORDFILE READ
005280     READ ORDFILE
005290*        HANDLE END OF FILE
005300         AT END SET ORDFILE-EOF TO TRUE
005310     END-READ.
005320*    INVOKE 1510-ACCEPT-ORDER-RECORD
005330     PERFORM 1510-ACCEPT-ORDER-RECORD
005340         THRU 1510-ACCEPT-ORDER-RECORD-EXIT
005350         UNTIL ORDFILE-EOF.
005360*    CLOSE OUT THE FILE SET
005370     CLOSE ORDFILE.
005380*    BRANCH WHEN ORD-TABLE-COUNT > 0
005390     IF ORD-TABLE-COUNT > 0
005400*        WORK THE ARITHMETIC FOR WS-NEXT-ORDER-ID
005410         COMPUTE WS-NEXT-ORDER-ID =
005420             ORD-ORDER-ID(ORD-TABLE-COUNT) + 1
005430     ELSE
005440*        CARRY 1 INTO WS-NEXT-ORDER-ID
005450         MOVE 1 TO WS-NEXT-ORDER-ID
005460     END-IF.
005470 1599-LOAD-ORDER-TABLE-EXIT.
005480     EXIT.
005490*----------------------------------------------------------------------*
005500*  ACCEPT ORDER RECORD                                                  *
005510*----------------------------------------------------------------------*
005520 1510-ACCEPT-ORDER-RECORD.
005530*    BUMP ORD-TABLE-COUNT
005540     ADD 1 TO ORD-TABLE-COUNT.
005550*    CARRY ORD-FILE-REC INTO ORD-TABLE(ORD-TABLE-COUNT)
005560     MOVE ORD-FILE-REC TO ORD-TABLE(ORD-TABLE-COUNT).
005570*    PRIME/ADVANCE THE ORDFILE READ
005580     READ ORDFILE
005590*        HANDLE END OF FILE
005600         AT END SET ORDFILE-EOF TO TRUE
005610     END-READ.
005620 1510-ACCEPT-ORDER-RECORD-EXIT.
005630     EXIT.
005640     EJECT
005650******************************************************************
005660*                        MAIN PROCESS                             *
005670******************************************************************
005680 2000-MAIN-PROCESS.
005690*    INVOKE 2100-READ-TRAN
005700     PERFORM 2100-READ-TRAN
005710         THRU 2199-READ-TRAN-EXIT.
005720*    BRANCH WHEN NOT END-OF-TRAN
005730     IF NOT END-OF-TRAN
005740*        INVOKE 2200-BOOK-ONE-ORDER
005750         PERFORM 2200-BOOK-ONE-ORDER
005760             THRU 2299-BOOK-ONE-ORDER-EXIT
005770     END-IF.
005780 2099-MAIN-PROCESS-EXIT.
005790     EXIT.
005800     EJECT
005810*----------------------------------------------------------------------*
005820*  READ TRAN                                                            *
005830*----------------------------------------------------------------------*
005840 2100-READ-TRAN.
005850*    PRIME/ADVANCE THE ORDTRAN READ
005860     READ ORDTRAN INTO ORD-TRAN-RECORD
005870*        HANDLE END OF FILE
005880         AT END SET END-OF-TRAN TO TRUE
005890     END-READ.
005900*    BRANCH WHEN NOT END-OF-TRAN
005910     IF NOT END-OF-TRAN
005920*        BUMP WS-TRAN-READ-CNTR
005930         ADD 1 TO WS-TRAN-READ-CNTR
005940     END-IF.
005950 2199-READ-TRAN-EXIT.
005960     EXIT.
005970     EJECT
005980******************************************************************
005990*                      BOOK ONE FREIGHT ORDER                     *
006000******************************************************************
006010 2200-BOOK-ONE-ORDER.
006020*    FLIP ORDER-IS-VALID
006030     SET ORDER-IS-VALID TO TRUE.
006040*    INVOKE 2210-EDIT-VOYAGE
006050     PERFORM 2210-EDIT-VOYAGE
006060         THRU 2210-EDIT-VOYAGE-EXIT.
006070*    BRANCH WHEN ORDER-IS-VALID
006080     IF ORDER-IS-VALID
006090*        INVOKE 2220-EDIT-CONTAINER
006100         PERFORM 2220-EDIT-CONTAINER
006110             THRU 2220-EDIT-CONTAINER-EXIT
006120     END-IF.
006130*    BRANCH WHEN ORDER-IS-VALID                                         
006140     IF ORDER-IS-VALID                                            CCL4431
006150*        INVOKE 2225-EDIT-DISCOUNT
006160         PERFORM 2225-EDIT-DISCOUNT                               CCL4431
006170             THRU 2225-EDIT-DISCOUNT-EXIT                         CCL4431
006180     END-IF.                                                      CCL4431
006190*    BRANCH WHEN ORDER-IS-VALID
006200     IF ORDER-IS-VALID
006210*        INVOKE 2230-LOOKUP-RATE
006220         PERFORM 2230-LOOKUP-RATE
006230             THRU 2230-LOOKUP-RATE-EXIT
006240     END-IF.
006250*    BRANCH WHEN ORDER-IS-VALID
006260     IF ORDER-IS-VALID
006270*        INVOKE 2240-CHECK-CAPACITY
006280         PERFORM 2240-CHECK-CAPACITY
006290             THRU 2240-CHECK-CAPACITY-EXIT
006300     END-IF.
006310*    BRANCH WHEN ORDER-IS-VALID
006320     IF ORDER-IS-VALID
006330*        INVOKE 2250-BUILD-AND-WRITE-ORDER
006340         PERFORM 2250-BUILD-AND-WRITE-ORDER
006350             THRU 2250-BUILD-AND-WRITE-ORDER-EXIT
006360*        INVOKE 2260-CHECK-AUTO-CUTOFF
006370         PERFORM 2260-CHECK-AUTO-CUTOFF
006380             THRU 2260-CHECK-AUTO-CUTOFF-EXIT
006390     ELSE
006400*        INVOKE 2270-WRITE-REJECT-LINE
006410         PERFORM 2270-WRITE-REJECT-LINE
006420             THRU 2270-WRITE-REJECT-LINE-EXIT
006430     END-IF.
006440 2299-BOOK-ONE-ORDER-EXIT.
006450     EXIT.
006460     EJECT
006470******************************************************************
006480*             EDIT - VOYAGE MUST EXIST, OPEN, SCHEDULED           *
006490******************************************************************
006500 2210-EDIT-VOYAGE.
006510*    FLIP VOY-NOT-FOUND
006520     SET VOY-NOT-FOUND TO TRUE.
006530*    SCAN THE TABLE FOR A MATCHING ENTRY
006540     SEARCH ALL VOY-TABLE
006550*        HANDLE END OF FILE
006560         AT END
006570*        FLIP ORDER-IS-INVALID
006580             SET ORDER-IS-INVALID TO TRUE
006590*        CARRY A FIELD FORWARD
006600             MOVE 'VOYAGE NOT FOUND' TO WS-REJECT-MSG
006610*        CASE: VOY-VOYAGE-ID(VOY-IDX) = TRAN-VOYAGE-ID
006620         WHEN VOY-VOYAGE-ID(VOY-IDX) = TRAN-VOYAGE-ID
006630*        FLIP VOY-FOUND
006640             SET VOY-FOUND TO TRUE
006650*        CARRY VOY-IDX INTO WS-VOY-IDX-SAVE
006660             MOVE VOY-IDX TO WS-VOY-IDX-SAVE
006670     END-SEARCH.
006680*    BRANCH WHEN VOY-FOUND
006690     IF VOY-FOUND
006700*    BRANCH WHEN VOY-IS-CANCELLED(WS-VOY-IDX-SAVE)
006710         IF VOY-IS-CANCELLED(WS-VOY-IDX-SAVE)
006720*        FLIP ORDER-IS-INVALID
006730             SET ORDER-IS-INVALID TO TRUE
006740*        CARRY A FIELD FORWARD
006750             MOVE 'VOYAGE IS CANCELLED' TO WS-REJECT-MSG
006760*        OTHERWISE
006770         ELSE
006780*    BRANCH WHEN VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE)
006790             IF VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE)
006800*        FLIP ORDER-IS-INVALID
006810                 SET ORDER-IS-INVALID TO TRUE
006820*        CARRY A FIELD FORWARD
006830                 MOVE 'VOYAGE IS CLOSED TO BOOKING' TO
006840                     WS-REJECT-MSG
006850             END-IF
006860         END-IF
006870     END-IF.
006880 2210-EDIT-VOYAGE-EXIT.
006890     EXIT.
006900     EJECT
006910******************************************************************
006920*                 EDIT - CONTAINER MUST EXIST                     *
006930******************************************************************
006940 2220-EDIT-CONTAINER.
006950*    FLIP CNT-NOT-FOUND
006960     SET CNT-NOT-FOUND TO TRUE.
006970*    SCAN THE TABLE FOR A MATCHING ENTRY
006980     SEARCH ALL CNT-TABLE
006990*        HANDLE END OF FILE
007000         AT END
007010*        FLIP ORDER-IS-INVALID
007020             SET ORDER-IS-INVALID TO TRUE
007030*        CARRY A FIELD FORWARD
007040             MOVE 'CONTAINER NOT FOUND' TO WS-REJECT-MSG
007050*        CASE: CNT-CONTAINER-ID(CNT-IDX) = TRAN-CONTAINER-ID
007060         WHEN CNT-CONTAINER-ID(CNT-IDX) = TRAN-CONTAINER-ID
007070*        FLIP CNT-FOUND
007080             SET CNT-FOUND TO TRUE
007090*        CARRY CNT-IDX INTO WS-CNT-IDX-SAVE
007100             MOVE CNT-IDX TO WS-CNT-IDX-SAVE
007110     END-SEARCH.
007120 2220-EDIT-CONTAINER-EXIT.
007130     EXIT.
007140     EJECT
007150******************************************************************
007160*         DISCOUNT - REQUESTED PCT MUST BE 0.00 THRU 100.00       *
007170******************************************************************
007180 2225-EDIT-DISCOUNT.                                              CCL4431
007190*    BRANCH WHEN TRAN-DISCOUNT-IS-PRESENT                               
007200     IF TRAN-DISCOUNT-IS-PRESENT                                  CCL4431
007210*    BRANCH WHEN TRAN-DISCOUNT-PCT < 0 OR TRAN-DISCOUNT-PCT > 100      C
007220         IF TRAN-DISCOUNT-PCT < 0 OR TRAN-DISCOUNT-PCT > 100      CCL4431
007230*        FLIP ORDER-IS-INVALID
007240             SET ORDER-IS-INVALID TO TRUE                         CCL4431
007250*        CARRY A FIELD FORWARD
007260             MOVE 'DISCOUNT PCT OUT OF RANGE 0-100' TO            CCL4431
007270                 WS-REJECT-MSG                                    CCL4431
007280         END-IF                                                   CCL4431
007290     END-IF.                                                      CCL4431
007300 2225-EDIT-DISCOUNT-EXIT.                                         CCL4431
007310     EXIT.                                                        CCL4431
007320     EJECT
007330******************************************************************
007340*           LOOKUP - RATE FOR THIS VOYAGE/CONTAINER SIZE          *
007350******************************************************************
007360 2230-LOOKUP-RATE.
007370*    FLIP VPR-NOT-FOUND
007380     SET VPR-NOT-FOUND TO TRUE.
007390*    INVOKE 2231-TEST-ONE-RATE
007400     PERFORM 2231-TEST-ONE-RATE
007410         THRU 2231-TEST-ONE-RATE-EXIT
007420         VARYING VPR-IDX FROM 1 BY 1
007430         UNTIL VPR-IDX > VPR-TABLE-COUNT OR VPR-FOUND.
007440*    BRANCH WHEN VPR-NOT-FOUND
007450     IF VPR-NOT-FOUND
007460*        FLIP ORDER-IS-INVALID
007470         SET ORDER-IS-INVALID TO TRUE
007480*        CARRY A FIELD FORWARD
007490         MOVE 'NO RATE ON FILE FOR THIS VOYAGE AND CONTAINER SIZE'
007500             TO WS-REJECT-MSG
007510     END-IF.
007520 2230-LOOKUP-RATE-EXIT.
007530     EXIT.
007540*----------------------------------------------------------------------*
007550*  TEST ONE RATE                                                        *
007560*----------------------------------------------------------------------*
007570 2231-TEST-ONE-RATE.
007580*    BRANCH WHEN VPR-VOYAGE-ID(VPR-IDX) = TRAN-VOYAGE-ID
007590     IF VPR-VOYAGE-ID(VPR-IDX) = TRAN-VOYAGE-ID
007600         AND VPR-CONTAINER-SIZE(VPR-IDX) =
007610             CNT-CONTAINER-SIZE(WS-CNT-IDX-SAVE)
007620*        FLIP VPR-FOUND
007630         SET VPR-FOUND TO TRUE
007640*        CARRY VPR-IDX INTO WS-VPR-IDX-SAVE
007650         MOVE VPR-IDX TO WS-VPR-IDX-SAVE
007660     END-IF.
007670 2231-TEST-ONE-RATE-EXIT.
007680     EXIT.
007690     EJECT
007700******************************************************************
007710*       CAPACITY - REMAINING TEU MUST COVER THIS CONTAINER        *
007720******************************************************************
007730 2240-CHECK-CAPACITY.
007740*    WORK THE ARITHMETIC FOR WS-REMAINING-TEU
007750     COMPUTE WS-REMAINING-TEU =
007760         VOY-MAX-CAPACITY-TEU(WS-VOY-IDX-SAVE)
007770             - VOY-LOADED-TEU(WS-VOY-IDX-SAVE).
007780*    BRANCH WHEN WS-REMAINING-TEU < CNT-CONTAINER-TEU(WS-CNT-IDX-SAVE)
007790     IF WS-REMAINING-TEU < CNT-CONTAINER-TEU(WS-CNT-IDX-SAVE)
007800*        FLIP ORDER-IS-INVALID
007810         SET ORDER-IS-INVALID TO TRUE
007820*        CARRY WS-REMAINING-TEU INTO WS-DISPLAY-REMAIN
007830         MOVE WS-REMAINING-TEU TO WS-DISPLAY-REMAIN
007840*        CARRY A FIELD FORWARD
007850         MOVE CNT-CONTAINER-TEU(WS-CNT-IDX-SAVE) TO
007860             WS-DISPLAY-REQUIRE
007870*        BUILD UP A DISPLAY FIELD BY CONCATENATION
007880         STRING 'REMAINING CAPACITY: ' DELIMITED BY SIZE          CCL4419
007890                 WS-DISPLAY-REMAIN DELIMITED BY SIZE              CCL4419
007900                 ' TEU, BOOKING REQUIRES ' DELIMITED BY SIZE      CCL4419
007910                 WS-DISPLAY-REQUIRE DELIMITED BY SIZE             CCL4419
007920                 ' TEU' DELIMITED BY SIZE                         CCL4419
007930                 INTO WS-REJECT-MSG                               CCL4419
007940     END-IF.
007950 2240-CHECK-CAPACITY-EXIT.
007960     EXIT.
007970     EJECT
007980******************************************************************
007990*                BUILD AND WRITE THE FREIGHT ORDER                *
008000******************************************************************
008010 2250-BUILD-AND-WRITE-ORDER.
008020*    BUMP ORD-TABLE-COUNT
008030     ADD 1 TO ORD-TABLE-COUNT.
008040*    CLEAR ORD-TABLE(ORD-TABLE-COUNT) BEFORE REUSE
008050     INITIALIZE ORD-TABLE(ORD-TABLE-COUNT).
008060*    CARRY WS-NEXT-ORDER-ID INTO ORD-ORDER-ID(ORD-TABLE-COUNT)
008070     MOVE WS-NEXT-ORDER-ID         TO ORD-ORDER-ID(ORD-TABLE-COUNT).
008080*    CARRY TRAN-VOYAGE-ID INTO ORD-VOYAGE-ID(ORD-TABLE-COUNT)
008090     MOVE TRAN-VOYAGE-ID           TO ORD-VOYAGE-ID(ORD-TABLE-COUNT).
008100*    CARRY TRAN-CONTAINER-ID INTO ORD-CONTAINER-ID(ORD-TABLE-COUNT)
008110     MOVE TRAN-CONTAINER-ID        TO
008120         ORD-CONTAINER-ID(ORD-TABLE-COUNT).
008130*    CARRY TRAN-CUSTOMER-ID INTO ORD-CUSTOMER-ID(ORD-TABLE-COUNT)
008140     MOVE TRAN-CUSTOMER-ID         TO
008150         ORD-CUSTOMER-ID(ORD-TABLE-COUNT).
008160*    CARRY TRAN-AGENT-ID INTO ORD-AGENT-ID(ORD-TABLE-COUNT)
008170     MOVE TRAN-AGENT-ID            TO ORD-AGENT-ID(ORD-TABLE-COUNT).
008180*    CARRY TRAN-ORDERED-BY INTO ORD-ORDERED-BY(ORD-TABLE-COUNT)
008190     MOVE TRAN-ORDERED-BY          TO
008200         ORD-ORDERED-BY(ORD-TABLE-COUNT).
008210*    CARRY THE QUOTED BASE PRICE INTO THE NEW ORDER SLOT
008220     MOVE VPR-BASE-PRICE-USD(WS-VPR-IDX-SAVE) TO
008230         ORD-BASE-PRICE-USD(ORD-TABLE-COUNT).
008240*    CARRY 0 INTO ORD-DISCOUNT-PCT(ORD-TABLE-COUNT)
008250     MOVE 0                        TO
008260         ORD-DISCOUNT-PCT(ORD-TABLE-COUNT).
008270*    BRANCH WHEN TRAN-DISCOUNT-IS-PRESENT                               
008280     IF TRAN-DISCOUNT-IS-PRESENT                                  CCL4431
008290*        CARRY TRAN-DISCOUNT-PCT INTO ORD-DISCOUNT-PCT
008300         MOVE TRAN-DISCOUNT-PCT    TO                             CCL4431
008310             ORD-DISCOUNT-PCT(ORD-TABLE-COUNT)                    CCL4431
008320     END-IF.                                                      CCL4431
008330*    CARRY SPACES INTO ORD-DISCOUNT-REASON(ORD-TABLE-COUNT)
008340     MOVE SPACES                   TO
008350         ORD-DISCOUNT-REASON(ORD-TABLE-COUNT).
008360*    WORK THE ARITHMETIC FOR ORD-FINAL-PRICE-USD(ORD-TABLE-COUNT)
008370     COMPUTE ORD-FINAL-PRICE-USD(ORD-TABLE-COUNT) ROUNDED =       CCL4431
008380         ORD-BASE-PRICE-USD(ORD-TABLE-COUNT) *                    CCL4431
008390             (100 - ORD-DISCOUNT-PCT(ORD-TABLE-COUNT)) / 100.     CCL4431
008400*    CARRY 'BOOKED' INTO ORD-ORDER-STATUS(ORD-TABLE-COUNT)
008410     MOVE 'BOOKED'                 TO
008420         ORD-ORDER-STATUS(ORD-TABLE-COUNT).
008430*    BUMP VOY-LOADED-TEU(WS-VOY-IDX-SAVE)
008440     ADD CNT-CONTAINER-TEU(WS-CNT-IDX-SAVE) TO
008450         VOY-LOADED-TEU(WS-VOY-IDX-SAVE).
008460*    BUMP WS-NEXT-ORDER-ID
008470     ADD 1 TO WS-NEXT-ORDER-ID.
008480*    BUMP WS-ORDER-BOOKED-CNTR
008490     ADD 1 TO WS-ORDER-BOOKED-CNTR.
008500*    CLEAR ORD-RPT-RECORD BEFORE REUSE
008510     INITIALIZE ORD-RPT-RECORD.
008520*    CARRY ORD-ORDER-ID(ORD-TABLE-COUNT) INTO RPT-ORDER-ID
008530     MOVE ORD-ORDER-ID(ORD-TABLE-COUNT) TO RPT-ORDER-ID.
008540*    CARRY TRAN-VOYAGE-ID INTO RPT-VOYAGE-ID
008550     MOVE TRAN-VOYAGE-ID           TO RPT-VOYAGE-ID.
008560*    CARRY ORD-FINAL-PRICE-USD(ORD-TABLE-COUNT) INTO RPT-FINAL-PRICE-USD
008570     MOVE ORD-FINAL-PRICE-USD(ORD-TABLE-COUNT) TO
008580         RPT-FINAL-PRICE-USD.
008590*    CARRY 'BOOKED' INTO RPT-STATUS
008600     MOVE 'BOOKED'                 TO RPT-STATUS.
008610*    CARRY SPACES INTO RPT-MESSAGE
008620     MOVE SPACES                   TO RPT-MESSAGE.
008630*    WRITE ORD-RPT-REC
008640     WRITE ORD-RPT-REC FROM ORD-RPT-RECORD.
008650 2250-BUILD-AND-WRITE-ORDER-EXIT.
008660     EXIT.
008670     EJECT
008680******************************************************************
008690*      AUTO CUTOFF - CLOSE THE VOYAGE PAST THE SHOP THRESHOLD     *
008700******************************************************************
008710 2260-CHECK-AUTO-CUTOFF.
008720*    BRANCH WHEN VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE)                 
008730     IF VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE)                    CCL4403
008740*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
008750         GO TO 2260-CHECK-AUTO-CUTOFF-EXIT
008760     END-IF.
008770*    WORK THE ARITHMETIC FOR WS-CUTOFF-TEU
008780     COMPUTE WS-CUTOFF-TEU ROUNDED =                              CCL4403
008790         VOY-MAX-CAPACITY-TEU(WS-VOY-IDX-SAVE) *
008800             BOOKING-AUTO-CUTOFF-PCT / 100.
008810*    BRANCH WHEN VOY-LOADED-TEU(WS-VOY-IDX-SAVE) >= WS-CUTOFF-TEU       
008820     IF VOY-LOADED-TEU(WS-VOY-IDX-SAVE) >= WS-CUTOFF-TEU          CCL4403
008830*        FLIP VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE)
008840         SET VOY-BOOKING-IS-CLOSED(WS-VOY-IDX-SAVE) TO TRUE       CCL4403
008850*        BUMP WS-VOYAGE-CUTOFF-CNTR
008860         ADD 1 TO WS-VOYAGE-CUTOFF-CNTR
008870*        LOG A LINE TO THE OPERATOR CONSOLE
008880         DISPLAY 'FOBOOKNG - AUTO CUTOFF TRIGGERED FOR VOYAGE '
008890                 TRAN-VOYAGE-ID ' - LOADED TEU '
008900                 VOY-LOADED-TEU(WS-VOY-IDX-SAVE)
008910                 ' - THRESHOLD: ' BOOKING-AUTO-CUTOFF-PCT '%'
008920     END-IF.
008930 2260-CHECK-AUTO-CUTOFF-EXIT.
008940     EXIT.
008950     EJECT
008960*----------------------------------------------------------------------*
008970*  WRITE REJECT LINE                                                    *
008980*----------------------------------------------------------------------*
008990 2270-WRITE-REJECT-LINE.
009000*    BUMP WS-TRAN-REJECT-CNTR
009010     ADD 1 TO WS-TRAN-REJECT-CNTR.
009020*    CLEAR ORD-RPT-RECORD BEFORE REUSE
009030     INITIALIZE ORD-RPT-RECORD.
009040*    CARRY 0 INTO RPT-ORDER-ID
009050     MOVE 0                  TO RPT-ORDER-ID.
009060*    CARRY TRAN-VOYAGE-ID INTO RPT-VOYAGE-ID
009070     MOVE TRAN-VOYAGE-ID     TO RPT-VOYAGE-ID.
009080*    CARRY 0 INTO RPT-FINAL-PRICE-USD
009090     MOVE 0                  TO RPT-FINAL-PRICE-USD.
009100*    CARRY 'REJECTED' INTO RPT-STATUS
009110     MOVE 'REJECTED'         TO RPT-STATUS.
009120*    CARRY WS-REJECT-MSG INTO RPT-MESSAGE
009130     MOVE WS-REJECT-MSG      TO RPT-MESSAGE.
009140*    WRITE ORD-RPT-REC
009150     WRITE ORD-RPT-REC FROM ORD-RPT-RECORD.
009160*    LOG A LINE TO THE OPERATOR CONSOLE
009170     DISPLAY 'FOBOOKNG - REJECT: ' WS-REJECT-MSG.
009180 2270-WRITE-REJECT-LINE-EXIT.
009190     EXIT.
009200     EJECT
009210******************************************************************
009220*                        CLOSE AND REWRITE                        *
009230******************************************************************
009240 EOJ9000-CLOSE-FILES.
009250*    CLOSE OUT THE FILE SET
009260     CLOSE ORDTRAN.
009270*    CLOSE OUT THE FILE SET
009280     CLOSE ORDRPT.
009290*    OPEN THE FILE SET FOR THIS RUN
009300     OPEN OUTPUT VOYFILE.
009310*    BRANCH WHEN VOYFILE-STATUS NOT = '00'
009320     IF VOYFILE-STATUS NOT = '00'
009330*        LOG A LINE TO THE OPERATOR CONSOLE
009340         DISPLAY 'FOBOOKNG - ERROR REOPENING VOYFILE FOR OUTPUT: '
009350                 VOYFILE-STATUS
009360*        INVOKE EOJ9900-ABEND
009370         PERFORM EOJ9900-ABEND
009380     END-IF.
009390*    INVOKE EOJ9010-REWRITE-ONE-VOYAGE
009400     PERFORM EOJ9010-REWRITE-ONE-VOYAGE
009410         THRU EOJ9010-REWRITE-ONE-VOYAGE-EXIT
009420         VARYING VOY-IDX FROM 1 BY 1
009430         UNTIL VOY-IDX > VOY-TABLE-COUNT.
009440*    CLOSE OUT THE FILE SET
009450     CLOSE VOYFILE.
009460*    OPEN THE FILE SET FOR THIS RUN
009470     OPEN OUTPUT ORDFILE.
009480*    BRANCH WHEN ORDFILE-STATUS NOT = '00'
009490     IF ORDFILE-STATUS NOT = '00'
009500*        LOG A LINE TO THE OPERATOR CONSOLE
009510         DISPLAY 'FOBOOKNG - ERROR REOPENING ORDFILE FOR OUTPUT: '
009520                 ORDFILE-STATUS
009530*        INVOKE EOJ9900-ABEND
009540         PERFORM EOJ9900-ABEND
009550     END-IF.
009560*    INVOKE EOJ9020-REWRITE-ONE-ORDER
009570     PERFORM EOJ9020-REWRITE-ONE-ORDER
009580         THRU EOJ9020-REWRITE-ONE-ORDER-EXIT
009590         VARYING ORD-IDX FROM 1 BY 1
009600         UNTIL ORD-IDX > ORD-TABLE-COUNT.
009610*    CLOSE OUT THE FILE SET
009620     CLOSE ORDFILE.
009630*    INVOKE EOJ9100-DISPLAY-COUNTERS
009640     PERFORM EOJ9100-DISPLAY-COUNTERS
009650         THRU EOJ9199-DISPLAY-COUNTERS-EXIT.
009660*    SHORT-CIRCUIT OUT OF THIS PARAGRAPH
009670     GO TO EOJ9999-EXIT.
009680 EOJ9000-CLOSE-FILES-EXIT.
009690     EXIT.
009700*----------------------------------------------------------------------*
009710*  EOJ9010 REWRITE ONE VOYAGE                                           *
009720*----------------------------------------------------------------------*
009730 EOJ9010-REWRITE-ONE-VOYAGE.
009740*    WRITE VOY-FILE-REC
009750     WRITE VOY-FILE-REC FROM VOY-TABLE(VOY-IDX).
009760 EOJ9010-REWRITE-ONE-VOYAGE-EXIT.
009770     EXIT.
009780*----------------------------------------------------------------------*
009790*  EOJ9020 REWRITE ONE ORDER                                            *
009800*----------------------------------------------------------------------*
009810 EOJ9020-REWRITE-ONE-ORDER.
009820*    WRITE ORD-FILE-REC
009830     WRITE ORD-FILE-REC FROM ORD-TABLE(ORD-IDX).
009840 EOJ9020-REWRITE-ONE-ORDER-EXIT.
009850     EXIT.
009860     EJECT
009870*----------------------------------------------------------------------*
009880*  EOJ9100 DISPLAY COUNTERS                                             *
009890*----------------------------------------------------------------------*
009900 EOJ9100-DISPLAY-COUNTERS.
009910*    LOG A LINE TO THE OPERATOR CONSOLE
009920     DISPLAY 'FOBOOKNG PROCESSING COMPLETE'.
009930*    LOG A LINE TO THE OPERATOR CONSOLE
009940     DISPLAY 'TRANSACTIONS READ:      ' WS-TRAN-READ-CNTR.
009950*    LOG A LINE TO THE OPERATOR CONSOLE
009960     DISPLAY 'ORDERS BOOKED:          ' WS-ORDER-BOOKED-CNTR.
009970*    LOG A LINE TO THE OPERATOR CONSOLE
009980     DISPLAY 'TRANSACTIONS REJECTED:  ' WS-TRAN-REJECT-CNTR.
009990*    LOG A LINE TO THE OPERATOR CONSOLE
010000     DISPLAY 'VOYAGES AUTO-CLOSED:    ' WS-VOYAGE-CUTOFF-CNTR.
010010 EOJ9199-DISPLAY-COUNTERS-EXIT.
010020     EXIT.
010030     EJECT
010040******************************************************************
010050*                            ABEND                                *
010060******************************************************************
010070 EOJ9900-ABEND.
010080*    LOG A LINE TO THE OPERATOR CONSOLE
010090     DISPLAY 'FOBOOKNG - PROGRAM ABENDING'.
010100*    HAND OFF TO THE SHARED SUBROUTINE
010110     CALL 'CKABEND'.
010120 EOJ9999-EXIT.
010130     EXIT.
