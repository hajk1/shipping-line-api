000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     FODISCNT.
000030 AUTHOR.         S. HOLT.
000040 INSTALLATION.   CONTINENTAL CONTAINER LINE - BOOKING AND RATING DP.
000050 DATE-WRITTEN.   11/1991.
000060 DATE-COMPILED.
000070 SECURITY.       CCL INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000080 ENVIRONMENT DIVISION.
000090 CONFIGURATION SECTION.
000100 SOURCE-COMPUTER. IBM-3090.
000110 OBJECT-COMPUTER. IBM-3090.
000120 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000130                  UPSI-0 IS FODISCNT-RERUN-SWITCH.
000140 INPUT-OUTPUT SECTION.
000150 FILE-CONTROL.
000160     SELECT ORDFILE ASSIGN TO ORDFILE.
000170     SELECT DISTRAN ASSIGN TO DISTRAN.
000180     SELECT DISRPT  ASSIGN TO DISRPT.
000190 DATA DIVISION.
000200 FILE SECTION.
000210 FD  ORDFILE
000220     RECORDING MODE IS F
000230     BLOCK CONTAINS 0 RECORDS.
000240 01  ORD-FILE-REC.                                                CCL4434
000245     COPY FOORDREC.                                               CCL4434
000250 FD  DISTRAN
000260     RECORDING MODE IS F
000270     BLOCK CONTAINS 0 RECORDS.
000280 01  DIS-TRAN-REC               PIC X(100).
000290 FD  DISRPT
000300     RECORDING MODE IS F
000310     BLOCK CONTAINS 0 RECORDS.
000320 01  DIS-RPT-REC                PIC X(150).
000330******************************************************************
000340*                                                                *
000350*A    ABSTRACT..                                                 *
000360*  APPLIES OR CHANGES THE DISCOUNT ON AN EXISTING FREIGHT ORDER   *
000370*  AND RECOMPUTES THE FINAL PRICE.  THE RECOMPUTATION ALWAYS      *
000380*  WORKS FROM ORD-BASE-PRICE-USD AS STORED AT BOOKING TIME BY     *
000390*  FOBOOKNG - IT IS NEVER COMPOUNDED AGAINST A PRIOR DISCOUNT.    *
000400*  ORDFILE HAS NO ISAM/VSAM ACCESS ON THIS TOOLCHAIN SO THE       *
000410*  WHOLE ORDER FILE IS TABLE-LOADED AT START AND REWRITTEN        *
000420*  WHOLE AT END.                                                  *
000430*                                                                 *
000440*J    JCL..                                                       *
000450*                                                                 *
000460* //FODISCNT EXEC PGM=FODISCNT                                    *
000470* //SYSOUT   DD SYSOUT=*                                          *
000480* //ORDFILE  DD DSN=CCL.PROD.FO.ORDFILE,DISP=(MOD,CATLG,CATLG),   *
000490* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),               *
000500* //            DCB=(RECFM=FB,LRECL=200,BLKSIZE=0)                *
000510* //DISTRAN  DD DSN=CCL.PROD.FO.DISTRAN,DISP=SHR                  *
000520* //DISRPT   DD SYSOUT=*,                                         *
000530* //            DCB=(RECFM=FB,LRECL=150,BLKSIZE=0)                *
000540* //*                                                             *
000550*                                                                 *
000560*P    ENTRY PARAMETERS..                                          *
000570*     NONE.                                                       *
000580*                                                                 *
000590*E    ERRORS DETECTED BY THIS ELEMENT..                           *
000600*     I/O ERROR ON FILES.                                         *
000610*     DISTRAN RECORD CITING AN ORDER-ID NOT ON ORDFILE.           *
000620*     DISCOUNT AGAINST A CANCELLED ORDER.                         *
000630*     DISCOUNT PCT OUTSIDE 0.00-100.00.                           *
000640*                                                                 *
000650*C    ELEMENTS INVOKED BY THIS ELEMENT..                          *
000660*                                                                 *
000670*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                     *
000680*                                                                 *
000690*U    USER CONSTANTS AND TABLES REFERENCED..                      *
000700*     FOPARMS  ---- TABLE SIZE                                    *
000710*                                                                 *
000720*H    CHANGE HISTORY..                                             *
000730*     91/11  SAH   ORIGINAL PROGRAM - TICKET CCL-0315             *
000740*     98/11  DWM   Y2K - NO 2-DIGIT YEAR FIELDS ON THIS RECORD,    *
000750*                  REVIEWED AND CLOSED - CCL-1281                  *
000760*     24/07  RFT   RECOMPUTE ALWAYS WORKS FROM ORD-BASE-PRICE-USD  *
000770*                  RATHER THAN THE PRIOR FINAL PRICE, SO REPEAT    *
000780*                  DISCOUNT CHANGES DO NOT COMPOUND - CCL-4406     *
000790*     24/08  LPK   ORD-DISCOUNT-REASON CARRIED THROUGH FROM THE    *
000800*                  TRANSACTION - CCL-4420                         *
000810*                                                                 *
000820******************************************************************
000830     EJECT
000840 WORKING-STORAGE SECTION.
000850 01  FILLER PIC X(32)
000860     VALUE 'FODISCNT WORKING STORAGE BEGINS'.
000870******************************************************************
000880*                         DATA AREAS                              *
000890******************************************************************
000900     COPY FOPARMS.
000910     EJECT
000920******************************************************************
000930*                     READ ONLY CONSTANTS                         *
000940******************************************************************
000950 01  READ-ONLY-WORK-AREA.
000960     05  BINARY1                COMP PIC S9(04) VALUE +1.
000970     05  MISC-CONSTANTS.
000980         10  WS-SEP-VALUES      PIC S9(13) COMP-3
000990                                VALUE +0000000000005.
001000         10  WS-SEP-TABLE REDEFINES WS-SEP-VALUES.
001010             15  FILLER         PIC X(6).
001020             15  SEP-BYTE       PIC X.
001030     05  WS-RECSIZE-AREA        COMP PIC S9(8) VALUE +4000.
001040     05  FILLER REDEFINES WS-RECSIZE-AREA.
001050         10  FILLER             PIC X(2).
001060         10  WS-RECSIZE-CHK     COMP PIC 9(4).
001070     05  WS-DISCOUNT-AREA       PIC S9(3)V99 COMP-3 VALUE 0.
001080     05  WS-DISCOUNT-BREAKDOWN REDEFINES WS-DISCOUNT-AREA.
001090         10  FILLER             PIC X(1).
001100         10  WS-DISCOUNT-DIGITS PIC X(2).
001110* SWITCHES AREA
001120     05  END-OF-TRAN-INDICATOR  PIC X(1).
001130         88  END-OF-TRAN            VALUE 'Y'.
001140     05  ORDER-VALID-IND        PIC X(1).
001150         88  ORDER-IS-VALID         VALUE 'Y'.
001160         88  ORDER-IS-INVALID       VALUE 'N'.
001170     05  ORD-FOUND-IND          PIC X(1).
001180         88  ORD-FOUND              VALUE 'Y'.
001190         88  ORD-NOT-FOUND          VALUE 'N'.
001200* I-O READ ONLY DATA
001210     05  ORDFILE-STATUS         PIC X(02).
001220         88  ORDFILE-OK             VALUE '00'.
001230         88  ORDFILE-EOF            VALUE '10'.
001240     05  DISTRAN-STATUS         PIC X(02).
001250         88  DISTRAN-OK             VALUE '00'.
001260         88  DISTRAN-EOF            VALUE '10'.
001270     05  DISRPT-STATUS          PIC X(02).
001280         88  DISRPT-OK              VALUE '00'.
001290     EJECT
001300******************************************************************
001310*                V A R I A B L E   D A T A   A R E A S            *
001320******************************************************************
001330 01  VARIABLE-WORK-AREA.
001340     05  WS-REJECT-MSG          PIC X(80).
001350     05  WS-ORD-IDX-SAVE        PIC S9(04) COMP-3.
001360     05  WS-WORK-COUNTERS.
001370         10  WS-TRAN-READ-CNTR      PIC S9(9) COMP-3 VALUE 0.
001380         10  WS-ORDER-REPRICED-CNTR PIC S9(9) COMP-3 VALUE 0.
001390         10  WS-TRAN-REJECT-CNTR    PIC S9(9) COMP-3 VALUE 0.
001400     05  FILLER                     PIC X(04).
001410     EJECT
001420******************************************************************
001430*                  DISCOUNT TRANSACTION RECORD                    *
001440******************************************************************
001450 01  DIS-TRAN-RECORD.
001460     05  TRAN-ORDER-ID              PIC 9(09).
001470     05  TRAN-DISCOUNT-PCT          PIC S9(3)V99.
001480     05  TRAN-DISCOUNT-REASON       PIC X(80).
001490     05  FILLER                     PIC X(06).
001500     EJECT
001510******************************************************************
001520*                    DISCOUNT RESULT REPORT RECORD                *
001530******************************************************************
001540 01  DIS-RPT-RECORD.
001550     05  RPT-ORDER-ID               PIC 9(09).
001560     05  FILLER                     PIC X(01).
001570     05  RPT-DISCOUNT-PCT           PIC ZZ9.99.
001580     05  FILLER                     PIC X(01).
001590     05  RPT-FINAL-PRICE-USD        PIC ZZZ,ZZZ,ZZ9.99.
001600     05  FILLER                     PIC X(01).
001610     05  RPT-STATUS                 PIC X(10).
001620     05  FILLER                     PIC X(01).
001630     05  RPT-MESSAGE                PIC X(80).
001640     05  FILLER                     PIC X(27).
001650     EJECT
001660******************************************************************
001670*                   FREIGHT ORDER MASTER TABLE                    *
001680******************************************************************
001690 01  ORD-TABLE-CONTROL.
001700     05  ORD-TABLE-COUNT        PIC S9(4) COMP VALUE ZERO.
001710     05  ORD-TABLE OCCURS 1 TO 4000 TIMES
001720             DEPENDING ON ORD-TABLE-COUNT
001730             INDEXED BY ORD-IDX.
001735         COPY FOORDREC.                                           CCL4434
001890     EJECT
001900 01  FILLER PIC X(32)
001910     VALUE 'FODISCNT WORKING STORAGE ENDS  '.
001920 LINKAGE SECTION.
001930     EJECT
001940******************************************************************
001950*                        PROCEDURE DIVISION                       *
001960******************************************************************
001970 PROCEDURE DIVISION.
001980*----------------------------------------------------------------------*
001990*  CONTROL PROCESS                                                      *
002000*----------------------------------------------------------------------*
002010 0000-CONTROL-PROCESS.
002020*    INVOKE 1000-INITIALIZATION
002030     PERFORM 1000-INITIALIZATION
002040         THRU 1099-INITIALIZATION-EXIT.
002050*    INVOKE 2000-MAIN-PROCESS
002060     PERFORM 2000-MAIN-PROCESS
002070         THRU 2099-MAIN-PROCESS-EXIT
002080         UNTIL END-OF-TRAN.
002090*    INVOKE EOJ9000-CLOSE-FILES
002100     PERFORM EOJ9000-CLOSE-FILES
002110         THRU EOJ9999-EXIT.
002120     GOBACK.
002130     EJECT
002140*----------------------------------------------------------------------*
002150*  INITIALIZATION                                                       *
002160*----------------------------------------------------------------------*
002170 1000-INITIALIZATION.
002180*    CLEAR VARIABLE-WORK-AREA BEFORE REUSE
002190     INITIALIZE VARIABLE-WORK-AREA
002200*    CLEAR WS-WORK-COUNTERS BEFORE REUSE
002210     INITIALIZE WS-WORK-COUNTERS
002220*    CARRY 'N' INTO END-OF-TRAN-INDICATOR
002230     MOVE 'N' TO END-OF-TRAN-INDICATOR
002240*    INVOKE 1100-OPEN-FILES
002250     PERFORM 1100-OPEN-FILES
002260         THRU 1199-OPEN-FILES-EXIT
002270*    INVOKE 1200-LOAD-ORDER-TABLE
002280     PERFORM 1200-LOAD-ORDER-TABLE
002290         THRU 1299-LOAD-ORDER-TABLE-EXIT
002300     .
002310 1099-INITIALIZATION-EXIT.
002320     EXIT.
002330     EJECT
002340*----------------------------------------------------------------------*
002350*  OPEN FILES                                                           *
002360*----------------------------------------------------------------------*
002370 1100-OPEN-FILES.
002380*    OPEN THE FILE SET FOR THIS RUN
002390     OPEN INPUT ORDFILE.
002400*    OPEN THE FILE SET FOR THIS RUN
002410     OPEN INPUT DISTRAN.
002420*    BRANCH WHEN DISTRAN-STATUS NOT = '00'
002430     IF DISTRAN-STATUS NOT = '00'
002440*        LOG A LINE TO THE OPERATOR CONSOLE
002450         DISPLAY 'FODISCNT - ERROR OPENING DISTRAN: '
002460                 DISTRAN-STATUS
002470*        INVOKE EOJ9900-ABEND
002480         PERFORM EOJ9900-ABEND
002490     END-IF.
002500*    OPEN THE FILE SET FOR THIS RUN
002510     OPEN OUTPUT DISRPT.
002520*    BRANCH WHEN DISRPT-STATUS NOT = '00'
002530     IF DISRPT-STATUS NOT = '00'
002540*        LOG A LINE TO THE OPERATOR CONSOLE
002550         DISPLAY 'FODISCNT - ERROR OPENING DISRPT: '
002560                 DISRPT-STATUS
002570*        INVOKE EOJ9900-ABEND
002580         PERFORM EOJ9900-ABEND
002590     END-IF.
002600 1199-OPEN-FILES-EXIT.
002610     EXIT.
002620     EJECT
002630*----------------------------------------------------------------------*
002640*  LOAD ORDER TABLE                                                     *
002650*----------------------------------------------------------------------*
002660 1200-LOAD-ORDER-TABLE.
002670*    BRANCH WHEN ORDFILE-EOF
002680     IF ORDFILE-EOF
002690*        SHORT-CIRCUIT OUT OF THIS PARAGRAPH
002700         GO TO 1299-LOAD-ORDER-TABLE-EXIT
002710     END-IF.
002720*    PRIME/ADVANCE THE ORDFILE READ
002730     READ ORDFILE
002740*        HANDLE END OF FILE
002750         AT END SET ORDFILE-EOF TO TRUE
002760     END-READ.
002770*    INVOKE 1210-ACCEPT-ORDER-RECORD
002780     PERFORM 1210-ACCEPT-ORDER-RECORD
002790         THRU 1210-ACCEPT-ORDER-RECORD-EXIT
002800         UNTIL ORDFILE-EOF.
002810*    CLOSE OUT THE FILE SET
002820     CLOSE ORDFILE.
002830 1299-LOAD-ORDER-TABLE-EXIT.
002840     EXIT.
002850*----------------------------------------------------------------------*
002860*  ACCEPT ORDER RECORD                                                  *
002870*----------------------------------------------------------------------*
002880 1210-ACCEPT-ORDER-RECORD.
002890*    BUMP ORD-TABLE-COUNT
002900     ADD 1 TO ORD-TABLE-COUNT.
002910*    CARRY ORD-FILE-REC INTO ORD-TABLE(ORD-TABLE-COUNT)
002920     MOVE ORD-FILE-REC TO ORD-TABLE(ORD-TABLE-COUNT).
002930*    PRIME/ADVANCE THE ORDFILE READ
002940     READ ORDFILE
002950*        HANDLE END OF FILE
002960         AT END SET ORDFILE-EOF TO TRUE
002970     END-READ.
002980 1210-ACCEPT-ORDER-RECORD-EXIT.
002990     EXIT.
003000     EJECT
003010******************************************************************
003020*                        MAIN PROCESS                             *
003030******************************************************************
003040 2000-MAIN-PROCESS.
003050*    INVOKE 2100-READ-TRAN
003060     PERFORM 2100-READ-TRAN
003070         THRU 2199-READ-TRAN-EXIT.
003080*    BRANCH WHEN NOT END-OF-TRAN
003090     IF NOT END-OF-TRAN
003100*        INVOKE 2200-PROCESS-DISCOUNT
003110         PERFORM 2200-PROCESS-DISCOUNT
003120             THRU 2299-PROCESS-DISCOUNT-EXIT
003130     END-IF.
003140 2099-MAIN-PROCESS-EXIT.
003150     EXIT.
003160     EJECT
003170*----------------------------------------------------------------------*
003180*  READ TRAN                                                            *
003190*----------------------------------------------------------------------*
003200 2100-READ-TRAN.
003210*    PRIME/ADVANCE THE DISTRAN READ
003220     READ DISTRAN INTO DIS-TRAN-RECORD
003230*        HANDLE END OF FILE
003240         AT END SET END-OF-TRAN TO TRUE
003250     END-READ.
003260*    BRANCH WHEN NOT END-OF-TRAN
003270     IF NOT END-OF-TRAN
003280*        BUMP WS-TRAN-READ-CNTR
003290         ADD 1 TO WS-TRAN-READ-CNTR
003300     END-IF.
003310 2199-READ-TRAN-EXIT.
003320     EXIT.
003330     EJECT
003340******************************************************************
003350*               PROCESS ONE DISCOUNT TRANSACTION                  *
003360******************************************************************
003370 2200-PROCESS-DISCOUNT.
003380*    FLIP ORDER-IS-VALID
003390     SET ORDER-IS-VALID TO TRUE.
003400*    INVOKE 2210-EDIT-ORDER
003410     PERFORM 2210-EDIT-ORDER
003420         THRU 2210-EDIT-ORDER-EXIT.
003430*    BRANCH WHEN ORDER-IS-VALID
003440     IF ORDER-IS-VALID
003450*        INVOKE 2220-COMPUTE-FINAL-PRICE
003460         PERFORM 2220-COMPUTE-FINAL-PRICE
003470             THRU 2220-COMPUTE-FINAL-PRICE-EXIT
003480*        INVOKE 2230-WRITE-RESULT-LINE
003490         PERFORM 2230-WRITE-RESULT-LINE
003500             THRU 2230-WRITE-RESULT-LINE-EXIT
003510     ELSE
003520*        INVOKE 2240-WRITE-REJECT-LINE
003530         PERFORM 2240-WRITE-REJECT-LINE
003540             THRU 2240-WRITE-REJECT-LINE-EXIT
003550     END-IF.
003560 2299-PROCESS-DISCOUNT-EXIT.
003570     EXIT.
003580     EJECT
003590******************************************************************
003600*         EDIT - ORDER MUST EXIST, NOT CANCELLED, PCT IN RANGE    *
003610******************************************************************
003620 2210-EDIT-ORDER.
003630*    FLIP ORD-NOT-FOUND
003640     SET ORD-NOT-FOUND TO TRUE.
003650*    SCAN THE TABLE FOR A MATCHING ENTRY
003660     SEARCH ALL ORD-TABLE
003670*        HANDLE END OF FILE
003680         AT END
003690*        FLIP ORDER-IS-INVALID
003700             SET ORDER-IS-INVALID TO TRUE
003710*        CARRY A FIELD FORWARD
003720             MOVE 'ORDER NOT FOUND' TO WS-REJECT-MSG
003730*        CASE: ORD-ORDER-ID(ORD-IDX) = TRAN-ORDER-ID
003740         WHEN ORD-ORDER-ID(ORD-IDX) = TRAN-ORDER-ID
003750*        FLIP ORD-FOUND
003760             SET ORD-FOUND TO TRUE
003770*        CARRY ORD-IDX INTO WS-ORD-IDX-SAVE
003780             MOVE ORD-IDX TO WS-ORD-IDX-SAVE
003790     END-SEARCH.
003800*    BRANCH WHEN ORD-FOUND
003810     IF ORD-FOUND
003820*    BRANCH WHEN ORD-IS-CANCELLED(WS-ORD-IDX-SAVE)
003830         IF ORD-IS-CANCELLED(WS-ORD-IDX-SAVE)
003840*        FLIP ORDER-IS-INVALID
003850             SET ORDER-IS-INVALID TO TRUE
003860*        CARRY A FIELD FORWARD
003870             MOVE 'ORDER IS CANCELLED' TO WS-REJECT-MSG
003880         END-IF
003890     END-IF.
003900*    BRANCH WHEN ORDER-IS-VALID
003910     IF ORDER-IS-VALID
003920*    BRANCH WHEN TRAN-DISCOUNT-PCT < 0 OR TRAN-DISCOUNT-PCT > 100
003930         IF TRAN-DISCOUNT-PCT < 0 OR TRAN-DISCOUNT-PCT > 100
003940*        FLIP ORDER-IS-INVALID
003950             SET ORDER-IS-INVALID TO TRUE
003960*        CARRY A FIELD FORWARD
003970             MOVE 'DISCOUNT PCT OUT OF RANGE 0-100' TO
003980                 WS-REJECT-MSG
003990         END-IF
004000     END-IF.
004010 2210-EDIT-ORDER-EXIT.
004020     EXIT.
004030     EJECT
004040******************************************************************
004050*      RECOMPUTE FINAL PRICE FROM THE STORED BASE PRICE           *
004060******************************************************************
004070 2220-COMPUTE-FINAL-PRICE.
004080*    CARRY TRAN-DISCOUNT-PCT INTO ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE)
004090     MOVE TRAN-DISCOUNT-PCT TO ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE).
004100*    CARRY TRAN-DISCOUNT-REASON INTO ORD-DISCOUNT-REASON
004110     MOVE TRAN-DISCOUNT-REASON TO                                 CCL4420
004120         ORD-DISCOUNT-REASON(WS-ORD-IDX-SAVE).                    CCL4420
004130*    WORK THE ARITHMETIC FOR ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE)
004140     COMPUTE ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) ROUNDED =       CCL4406
004150         ORD-BASE-PRICE-USD(WS-ORD-IDX-SAVE) *                    CCL4406
004160             (100 - TRAN-DISCOUNT-PCT) / 100.                     CCL4406
004170*    CARRY TRAN-DISCOUNT-PCT INTO WS-DISCOUNT-AREA
004180     MOVE TRAN-DISCOUNT-PCT TO WS-DISCOUNT-AREA.
004190*    BUMP WS-ORDER-REPRICED-CNTR
004200     ADD 1 TO WS-ORDER-REPRICED-CNTR.
004210 2220-COMPUTE-FINAL-PRICE-EXIT.
004220     EXIT.
004230     EJECT
004240*----------------------------------------------------------------------*
004250*  WRITE RESULT LINE                                                    *
004260*----------------------------------------------------------------------*
004270 2230-WRITE-RESULT-LINE.
004280*    CLEAR DIS-RPT-RECORD BEFORE REUSE
004290     INITIALIZE DIS-RPT-RECORD.
004300*    CARRY TRAN-ORDER-ID INTO RPT-ORDER-ID
004310     MOVE TRAN-ORDER-ID                    TO RPT-ORDER-ID.
004320*    CARRY ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE) INTO RPT-DISCOUNT-PCT
004330     MOVE ORD-DISCOUNT-PCT(WS-ORD-IDX-SAVE) TO RPT-DISCOUNT-PCT.
004340*    CARRY ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) INTO RPT-FINAL-PRICE-USD
004350     MOVE ORD-FINAL-PRICE-USD(WS-ORD-IDX-SAVE) TO
004360         RPT-FINAL-PRICE-USD.
004370*    CARRY 'REPRICED' INTO RPT-STATUS
004380     MOVE 'REPRICED'                        TO RPT-STATUS.
004390*    CARRY SPACES INTO RPT-MESSAGE
004400     MOVE SPACES                            TO RPT-MESSAGE.
004410*    WRITE DIS-RPT-REC
004420     WRITE DIS-RPT-REC FROM DIS-RPT-RECORD.
004430 2230-WRITE-RESULT-LINE-EXIT.
004440     EXIT.
004450     EJECT
004460*----------------------------------------------------------------------*
004470*  WRITE REJECT LINE                                                    *
004480*----------------------------------------------------------------------*
004490 2240-WRITE-REJECT-LINE.
004500*    BUMP WS-TRAN-REJECT-CNTR
004510     ADD 1 TO WS-TRAN-REJECT-CNTR.
004520*    CLEAR DIS-RPT-RECORD BEFORE REUSE
004530     INITIALIZE DIS-RPT-RECORD.
004540*    CARRY TRAN-ORDER-ID INTO RPT-ORDER-ID
004550     MOVE TRAN-ORDER-ID  TO RPT-ORDER-ID.
004560*    CARRY 0 INTO RPT-DISCOUNT-PCT
004570     MOVE 0              TO RPT-DISCOUNT-PCT.
004580*    CARRY 0 INTO RPT-FINAL-PRICE-USD
004590     MOVE 0              TO RPT-FINAL-PRICE-USD.
004600*    CARRY 'REJECTED' INTO RPT-STATUS
004610     MOVE 'REJECTED'     TO RPT-STATUS.
004620*    CARRY WS-REJECT-MSG INTO RPT-MESSAGE
004630     MOVE WS-REJECT-MSG  TO RPT-MESSAGE.
004640*    WRITE DIS-RPT-REC
004650     WRITE DIS-RPT-REC FROM DIS-RPT-RECORD.
004660*    LOG A LINE TO THE OPERATOR CONSOLE
004670     DISPLAY 'FODISCNT - REJECT: ' WS-REJECT-MSG.
004680 2240-WRITE-REJECT-LINE-EXIT.
004690     EXIT.
004700     EJECT
004710******************************************************************
004720*                        CLOSE AND REWRITE                        *
004730******************************************************************
004740 EOJ9000-CLOSE-FILES.
004750*    CLOSE OUT THE FILE SET
004760     CLOSE DISTRAN.
004770*    CLOSE OUT THE FILE SET
004780     CLOSE DISRPT.
004790*    OPEN THE FILE SET FOR THIS RUN
004800     OPEN OUTPUT ORDFILE.
004810*    BRANCH WHEN ORDFILE-STATUS NOT = '00'
004820     IF ORDFILE-STATUS NOT = '00'
004830*        LOG A LINE TO THE OPERATOR CONSOLE
004840         DISPLAY 'FODISCNT - ERROR REOPENING ORDFILE FOR OUTPUT: '
004850                 ORDFILE-STATUS
004860*        INVOKE EOJ9900-ABEND
004870         PERFORM EOJ9900-ABEND
004880     END-IF.
004890*    INVOKE EOJ9010-REWRITE-ONE-ORDER
004900     PERFORM EOJ9010-REWRITE-ONE-ORDER
004910         THRU EOJ9010-REWRITE-ONE-ORDER-EXIT
004920         VARYING ORD-IDX FROM 1 BY 1
004930         UNTIL ORD-IDX > ORD-TABLE-COUNT.
004940*    CLOSE OUT THE FILE SET
004950     CLOSE ORDFILE.
004960*    INVOKE EOJ9100-DISPLAY-COUNTERS
004970     PERFORM EOJ9100-DISPLAY-COUNTERS
004980         THRU EOJ9199-DISPLAY-COUNTERS-EXIT.
004990*    SHORT-CIRCUIT OUT OF THIS PARAGRAPH
005000     GO TO EOJ9999-EXIT.
005010 EOJ9000-CLOSE-FILES-EXIT.
005020     EXIT.
005030*----------------------------------------------------------------------*
005040*  EOJ9010 REWRITE ONE ORDER                                            *
005050*----------------------------------------------------------------------*
005060 EOJ9010-REWRITE-ONE-ORDER.
005070*    WRITE ORD-FILE-REC
005080     WRITE ORD-FILE-REC FROM ORD-TABLE(ORD-IDX).
005090 EOJ9010-REWRITE-ONE-ORDER-EXIT.
005100     EXIT.
005110     EJECT
005120*----------------------------------------------------------------------*
005130*  EOJ9100 DISPLAY COUNTERS                                             *
005140*----------------------------------------------------------------------*
005150 EOJ9100-DISPLAY-COUNTERS.
005160*    LOG A LINE TO THE OPERATOR CONSOLE
005170     DISPLAY 'FODISCNT PROCESSING COMPLETE'.
005180*    LOG A LINE TO THE OPERATOR CONSOLE
005190     DISPLAY 'TRANSACTIONS READ:      ' WS-TRAN-READ-CNTR.
005200*    LOG A LINE TO THE OPERATOR CONSOLE
005210     DISPLAY 'ORDERS REPRICED:        ' WS-ORDER-REPRICED-CNTR.
005220*    LOG A LINE TO THE OPERATOR CONSOLE
005230     DISPLAY 'TRANSACTIONS REJECTED:  ' WS-TRAN-REJECT-CNTR.
005240 EOJ9199-DISPLAY-COUNTERS-EXIT.
005250     EXIT.
005260     EJECT
005270******************************************************************
005280*                            ABEND                                *
005290******************************************************************
005300 EOJ9900-ABEND.
005310*    LOG A LINE TO THE OPERATOR CONSOLE
005320     DISPLAY 'FODISCNT - PROGRAM ABENDING'.
005330*    HAND OFF TO THE SHARED SUBROUTINE
005340     CALL 'CKABEND'.
005350 EOJ9999-EXIT.
005360     EXIT.
